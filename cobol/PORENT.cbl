000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     PORENT.
000400 AUTHOR.         R. HUFNAGEL.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   01/08/1992.
000700 DATE-COMPILED.  01/08/1992.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    PORENT IS THE RENTAL-TRANSACTION FRONT END - SAME SHAPE AS   *
001300*    POSALE, BUT THE SCRATCH FILE CARRIES A SECOND HEADER LINE    *
001400*    FOR THE CUSTOMER PHONE AND END-POS RECORDS THE RENTED ITEMS  *
001500*    ON THE CUSTOMER'S ACCOUNT THROUGH CUSMGMT BEFORE POSTING     *
001600*    STOCK DOWN.  THE PHONE IS SUPPLIED BY THE CALLER ON EVERY    *
001700*    CALL RATHER THAN REMEMBERED ACROSS CALLS.                    *
001800*                                                                *
001900*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
002000*        START-POR        BEGINS A NEW RENTAL - LOADS THE ITEM   *
002010*                         MASTER AND LAYS DOWN THE "Rental"       *
002020*                         TYPE LINE AND PHONE HEADER LINE ON   *
002030*                         A FRESH SCRATCH FILE                    *
002040*        END-POS          TAXES AND INVOICES THE CART, RECORDS   *
002100*                         THE RENTAL ON PHONE'S ACCOUNT,       *
002200*                         POSTS STOCK DOWN, CLEARS THE CART        *
002300*        RETRIEVE-TEMP    RELOADS AN INTERRUPTED RENTAL FROM THE  *
002400*                         SCRATCH FILE (TYPE/PHONE/ITEM LINES)    *
002500*        DELETE-TEMP-ITEM REMOVES ONE LINE FROM THE SCRATCH FILE  *
002600*                         AND THE MATCHING CART LINE               *
002700*                                                                *
002800*    CHANGE LOG -                                                *
002900*      009  01/08/92  R.HUFNAGEL   ORIGINAL WRITE-UP - RENTAL    CL*01
003000*                     COUNTERPART OF POSALE                       CL*01
003100*      016  08/04/97  P.ISHERWOOD  INVOICE LINE WIDENED TO        CL*02
003200*                     MATCH POSALE'S CL*02                        CL*02
003300*      024  02/02/99  T.OKONKWO    Y2K REVIEW - NO CHANGE         CL*03
003400*                     REQUIRED, SEE POSALE CL*03                  CL*03
003410*      028  05/19/04  L.FENWICK    REQ 5811 - ADDED START-POR SO  CL*04
003420*                     THE SCRATCH FILE'S TYPE/PHONE HEADER LINES   CL*04
003430*                     ARE ACTUALLY WRITTEN - SEE POSALE CL*04      CL*04
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TMPFILE ASSIGN TO TMPFILE
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS TMPFILE-STATUS.
004700     SELECT INVFILE ASSIGN TO INVFILE
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS INVFILE-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TMPFILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  TMP-LINE-RECORD                 PIC X(80).
005600*
005700 FD  INVFILE
005800     LABEL RECORDS ARE STANDARD.
005900 01  INV-LINE-RECORD                 PIC X(80).
006000*
006100 WORKING-STORAGE SECTION.
006200 01  FILE-STATUSES.
006300     05  TMPFILE-STATUS           PIC X(02) VALUE SPACES.
006400         88  TMP-SUCCESSFUL          VALUE "00".
006500         88  TMP-NOT-FOUND           VALUE "35".
006600         88  TMP-AT-END              VALUE "10".
006700     05  TMPFILE-STATUS-2 REDEFINES TMPFILE-STATUS
006800                                     PIC 9(02).
006900     05  INVFILE-STATUS           PIC X(02) VALUE SPACES.
007000         88  INV-SUCCESSFUL          VALUE "00".
007100         88  INV-NOT-FOUND           VALUE "35".
007200     05  INVFILE-STATUS-2 REDEFINES INVFILE-STATUS
007300                                     PIC 9(02).
007400     05  FILLER                      PIC X(10).
007500*
007600 01  SWITCHES.
007700     05  LINE-NO-SW               PIC 9(01) VALUE 0.
007800         88  TYPE-LINE            VALUE 1.
007900         88  PHONE-LINE           VALUE 2.
008000         88  ITEM-LINE            VALUE 3.
008100     05  FILLER                      PIC X(10).
008200*
008300 01  COUNTERS.
008400     05  NDX                      PIC S9(05) COMP-3 VALUE 0.
008500     05  CART-SIZE                PIC S9(05) COMP-3 VALUE 0.
008600     05  TEMP-LINE-COUNT          PIC S9(05) COMP-3 VALUE 0.
008700     05  FILLER                      PIC X(10).
008800*
008900 01  TOTAL-WORK.
009000     05  GROSS-TOTAL              PIC S9(09)V99 VALUE 0.
009100     05  TAXED-TOTAL              PIC S9(09)V99 VALUE 0.
009200     05  EXT-PRICE                PIC S9(09)V99 VALUE 0.
009300     05  FILLER                      PIC X(10).
009400*
009500 01  CE-CALL-AREA.
009600     05  CE-REQUEST-CODE          PIC X(12).
009700     05  CE-ITEM-ID               PIC 9(05).
009800     05  CE-ITEM-NAME             PIC X(20).
009900     05  CE-UNIT-PRICE            PIC 9(05)V99.
010000     05  CE-QUANTITY              PIC S9(05).
010100     05  CE-CART-TOTAL            PIC S9(09)V99.
010200     05  CE-COUPON-CODE           PIC X(20).
010300     05  CE-CARD-NUMBER           PIC X(20).
010400     05  CE-NDX                   PIC S9(05) COMP-3.
010500     05  CE-RESULT-FLAG           PIC X(01).
010600         88  CE-RESULT-YES        VALUE "Y".
010700     05  FILLER                      PIC X(10).
010800*
010900 01  IM-CALL-AREA.
011000     05  IM-REQUEST-CODE          PIC X(12).
011100     05  IM-ITEM-ID               PIC 9(05).
011200     05  IM-ITEM-NAME             PIC X(20).
011300     05  IM-UNIT-PRICE            PIC 9(05)V99.
011400     05  IM-QUANTITY              PIC S9(05).
011500     05  IM-DIRECTION             PIC X(01).
011600     05  IM-RESULT-FLAG           PIC X(01).
011700     05  FILLER                      PIC X(10).
011800*
011900 01  CM-CALL-AREA.
012000     05  CM-REQUEST-CODE          PIC X(12).
012100     05  CM-PHONE                 PIC 9(10).
012200     05  CM-ITEM-ID               PIC 9(05).
012300     05  CM-DAYS-OUT              PIC S9(04).
012400     05  CM-NDX                   PIC S9(05) COMP-3.
012500     05  CM-RESULT-FLAG           PIC X(01).
012600         88  CM-RESULT-YES        VALUE "Y".
012700     05  FILLER                      PIC X(10).
012800*
012900 01  INVOICE-LINE-WORK.
013000     05  INVOICE-LINE-OUT         PIC X(80).
013100     05  ID-ED                    PIC ZZZZ9.
013200     05  QTY-ED                   PIC ----9.
013300     05  PRICE-ED                 PIC ----,---9.99.
013400     05  TOTAL-ED                 PIC ----,---9.99.
013500     05  FILLER                      PIC X(10).
013600*
013610 01  HEADER-LINE-WORK.
013620     05  HEADER-LINE-OUT          PIC X(80).
013630     05  PHONE-ED                 PIC 9(10).
013640     05  FILLER                      PIC X(10).
013650*
013700 01  TEMP-LINE-TABLE.
013800     05  TEMP-LINE OCCURS 100 TIMES
013900                         PIC X(80).
014000     05  FILLER                      PIC X(10).
014100*
014200 01  TEMP-ID-QTY-WORK.
014300     05  TEMP-ID                  PIC 9(05).
014400     05  TEMP-QTY                 PIC S9(05).
014500     05  FILLER                      PIC X(10).
014600*
014700 01  DEBUG-AREA.
014800     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
014900     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
015000                                     PIC S9(03) COMP-3.
015100     05  FILLER                      PIC X(10).
015200*
015300 LINKAGE SECTION.
015400 01  PORENT-PARMS.
015500     05  REQUEST-CODE             PIC X(12).
015600     05  PHONE                    PIC 9(10).
015700     05  ITEM-ID                  PIC 9(05).
015800     05  OUT-TAXED-TOTAL              PIC S9(09)V99.
015900     05  RESULT-FLAG              PIC X(01).
016000         88  RESULT-YES           VALUE "Y".
016100         88  RESULT-NO            VALUE "N".
016200     05  FILLER                      PIC X(10).
016300*
016400******************************************************************
016500 PROCEDURE DIVISION USING PORENT-PARMS.
016600******************************************************************
016700*
016800 000-MAIN-RTN.
016900     MOVE "N" TO RESULT-FLAG.
017000     EVALUATE REQUEST-CODE
017010         WHEN "START-POR"
017020             PERFORM 100-START-POR-TRAN   THRU 100-EXIT
017100         WHEN "END-POS"
017200             PERFORM 200-END-POS-TRAN     THRU 200-EXIT
017300         WHEN "RETRIEVE-TEMP"
017400             PERFORM 400-RETRIEVE-TEMP     THRU 400-EXIT
017500         WHEN "DELETE-TEMP-ITEM"
017600             PERFORM 500-DELETE-TEMP-ITEM  THRU 500-EXIT
017700         WHEN OTHER
017800             MOVE "N" TO RESULT-FLAG
017900     END-EVALUATE.
018000     GOBACK.
018010*
018020 100-START-POR-TRAN.
018030*    BEGINS A NEW RENTAL.  CARTENG LOADS THE ITEM MASTER AND
018040*    CLEARS THE CART; PORENT THEN OPENS A FRESH SCRATCH FILE AND
018050*    LAYS DOWN THE "Rental" TYPE LINE FOLLOWED BY THE PHONE LINE
018060*    RECOVERY READS BACK ON LINES 1 AND 2.
018070     MOVE "START-NEW" TO CE-REQUEST-CODE.
018080     CALL "CARTENG" USING CE-CALL-AREA.
018085     OPEN OUTPUT TMPFILE.
018090     MOVE SPACES TO HEADER-LINE-OUT.
018095     MOVE "Rental" TO HEADER-LINE-OUT(1:6).
018100     MOVE HEADER-LINE-OUT TO TMP-LINE-RECORD.
018105     WRITE TMP-LINE-RECORD.
018110     MOVE SPACES TO HEADER-LINE-OUT.
018115     MOVE PHONE TO PHONE-ED.
018120     MOVE PHONE-ED TO HEADER-LINE-OUT(1:10).
018125     MOVE HEADER-LINE-OUT TO TMP-LINE-RECORD.
018130     WRITE TMP-LINE-RECORD.
018135     CLOSE TMPFILE.
018140     MOVE CE-RESULT-FLAG TO RESULT-FLAG.
018145 100-EXIT.
018150     EXIT.
018155*
018160*
018200 200-END-POS-TRAN.
018300*    AN EMPTY CART FINALISES TO 0.00 AND STAYS EMPTY.
018400     MOVE ZERO TO GROSS-TOTAL, TAXED-TOTAL.
018500     MOVE "CART-SIZE" TO CE-REQUEST-CODE.
018600     CALL "CARTENG" USING CE-CALL-AREA.
018700     MOVE CE-NDX TO CART-SIZE.
018800     IF CART-SIZE = ZERO
018900         MOVE ZERO TO OUT-TAXED-TOTAL
019000         MOVE "Y" TO RESULT-FLAG
019100         GO TO 200-EXIT
019200     END-IF.
019300     MOVE "UPDATE-TOTAL" TO CE-REQUEST-CODE.
019400     CALL "CARTENG" USING CE-CALL-AREA.
019500     MOVE CE-CART-TOTAL TO GROSS-TOTAL.
019600*    SALES TAX IS THE CART TOTAL TIMES 1.06, RENTAL OR NOT.
019700     COMPUTE TAXED-TOTAL ROUNDED = GROSS-TOTAL * 1.06.
019800     OPEN EXTEND INVFILE.
019900     IF INV-NOT-FOUND
020000         OPEN OUTPUT INVFILE
020100     END-IF.
020200     PERFORM 250-WRITE-INVOICE-LINES THRU 250-EXIT
020300         VARYING NDX FROM 1 BY 1
020400         UNTIL NDX > CART-SIZE.
020500     PERFORM 260-WRITE-INVOICE-TOTAL THRU 260-EXIT.
020600     CLOSE INVFILE.
020700     PERFORM 270-RENT-AND-POST-LINE THRU 270-EXIT
020800         VARYING NDX FROM 1 BY 1
020900         UNTIL NDX > CART-SIZE.
021000     MOVE "REWRITE" TO IM-REQUEST-CODE.
021100     CALL "ITMPOST" USING IM-CALL-AREA.
021200     MOVE "CLEAR-CART" TO CE-REQUEST-CODE.
021300     CALL "CARTENG" USING CE-CALL-AREA.
021400     MOVE TAXED-TOTAL TO OUT-TAXED-TOTAL.
021500     MOVE "Y" TO RESULT-FLAG.
021600 200-EXIT.
021700     EXIT.
021800*
021900 250-WRITE-INVOICE-LINES.
022000     MOVE "GET-LINE"  TO CE-REQUEST-CODE.
022100     MOVE NDX      TO CE-NDX.
022200     CALL "CARTENG" USING CE-CALL-AREA.
022300     IF NOT CE-RESULT-YES
022400         GO TO 250-EXIT
022500     END-IF.
022600     COMPUTE EXT-PRICE ROUNDED =
022700             CE-UNIT-PRICE * CE-QUANTITY.
022800     MOVE SPACES TO INVOICE-LINE-OUT.
022900     MOVE CE-ITEM-ID  TO ID-ED.
023000     MOVE CE-QUANTITY TO QTY-ED.
023100     MOVE EXT-PRICE   TO PRICE-ED.
023200     STRING ID-ED           DELIMITED BY SIZE
023300            " "                DELIMITED BY SIZE
023400            CE-ITEM-NAME    DELIMITED BY SPACE
023500            " "                DELIMITED BY SIZE
023600            QTY-ED          DELIMITED BY SIZE
023700            " "                DELIMITED BY SIZE
023800            PRICE-ED        DELIMITED BY SIZE
023900       INTO INVOICE-LINE-OUT
024000     END-STRING.
024100     MOVE INVOICE-LINE-OUT TO INV-LINE-RECORD.
024200     WRITE INV-LINE-RECORD.
024300 250-EXIT.
024400     EXIT.
024500*
024600 260-WRITE-INVOICE-TOTAL.
024700     MOVE SPACES TO INVOICE-LINE-OUT.
024800     MOVE TAXED-TOTAL TO TOTAL-ED.
024900     STRING "Total with tax: "     DELIMITED BY SIZE
025000            TOTAL-ED            DELIMITED BY SIZE
025100       INTO INVOICE-LINE-OUT
025200     END-STRING.
025300     MOVE INVOICE-LINE-OUT TO INV-LINE-RECORD.
025400     WRITE INV-LINE-RECORD.
025500 260-EXIT.
025600     EXIT.
025700*
025800 270-RENT-AND-POST-LINE.
025900*    A RENTAL SUBTRACTS STOCK JUST LIKE A SALE.  THE
026000*    RENTAL ITSELF IS RECORDED ON THE CUSTOMER'S ACCOUNT BEFORE
026100*    THE STOCK POSTING SO A FAILED POST LEAVES THE RENTAL ON
026200*    RECORD - LEDGER BEFORE BIN.
026300     MOVE "GET-LINE"   TO CE-REQUEST-CODE.
026400     MOVE NDX       TO CE-NDX.
026500     CALL "CARTENG" USING CE-CALL-AREA.
026600     IF NOT CE-RESULT-YES
026700         GO TO 270-EXIT
026800     END-IF.
026900     MOVE "ADD-RENTAL"   TO CM-REQUEST-CODE.
027000     MOVE PHONE       TO CM-PHONE.
027100     MOVE CE-ITEM-ID  TO CM-ITEM-ID.
027200     CALL "CUSMGMT" USING CM-CALL-AREA.
027300     MOVE "POST-LINE"    TO IM-REQUEST-CODE.
027400     MOVE CE-ITEM-ID  TO IM-ITEM-ID.
027500     MOVE CE-QUANTITY TO IM-QUANTITY.
027600     MOVE "-"            TO IM-DIRECTION.
027700     CALL "ITMPOST" USING IM-CALL-AREA.
027800 270-EXIT.
027900     EXIT.
028000*
028100 400-RETRIEVE-TEMP.
028200*    RULE - MISSING OR EMPTY SCRATCH FILE LEAVES THE CART EMPTY,
028300*    WITH NO ERROR RETURNED.  LINE 1 IS THE TYPE LINE, LINE 2 IS
028400*    THE PHONE LINE, ITEM LINES START ON LINE 3.  A MALFORMED
028500*    ITEM LINE IS SIMPLY SKIPPED.
028600     MOVE ZERO TO LINE-NO-SW.
028700     OPEN INPUT TMPFILE.
028800     IF TMP-NOT-FOUND
028900         MOVE "Y" TO RESULT-FLAG
029000         GO TO 400-EXIT
029100     END-IF.
029200     PERFORM 410-RETRIEVE-TEMP-LINE THRU 410-EXIT
029300         UNTIL TMP-AT-END.
029400     CLOSE TMPFILE.
029500     MOVE "Y" TO RESULT-FLAG.
029600 400-EXIT.
029700     EXIT.
029800*
029900 410-RETRIEVE-TEMP-LINE.
030000     READ TMPFILE
030100         AT END
030200             CONTINUE
030300         NOT AT END
030400             IF LINE-NO-SW < 3
030500                 ADD 1 TO LINE-NO-SW
030600             ELSE
030700                 PERFORM 420-ENTER-TEMP-LINE THRU 420-EXIT
030800             END-IF
030900     END-READ.
031000 410-EXIT.
031100     EXIT.
031200*
031300 420-ENTER-TEMP-LINE.
031400     MOVE ZERO TO TEMP-ID, TEMP-QTY.
031500     UNSTRING TMP-LINE-RECORD DELIMITED BY SPACE
031600         INTO TEMP-ID, TEMP-QTY
031700     END-UNSTRING.
031800     IF TEMP-ID NOT NUMERIC OR TEMP-QTY NOT NUMERIC
031900         GO TO 420-EXIT
032000     END-IF.
032100     MOVE "ENTER-ITEM"   TO CE-REQUEST-CODE.
032200     MOVE TEMP-ID     TO CE-ITEM-ID.
032300     MOVE TEMP-QTY    TO CE-QUANTITY.
032400     CALL "CARTENG" USING CE-CALL-AREA.
032500 420-EXIT.
032600     EXIT.
032700*
032800 500-DELETE-TEMP-ITEM.
032900*    REWRITES THE SCRATCH FILE WITHOUT THE LINE MATCHING
033000*    ITEM-ID, PRESERVING THE LEADING TYPE LINE AND THE PHONE
033100*    LINE.  ALSO DROPS THE MATCHING CART LINE.
033200     MOVE ZERO TO TEMP-LINE-COUNT.
033300     OPEN INPUT TMPFILE.
033400     IF TMP-NOT-FOUND
033500         MOVE "N" TO RESULT-FLAG
033600         GO TO 500-EXIT
033700     END-IF.
033800     PERFORM 510-READ-TEMP-LINE THRU 510-EXIT
033900         UNTIL TMP-AT-END.
034000     CLOSE TMPFILE.
034100     OPEN OUTPUT TMPFILE.
034200     PERFORM 520-REWRITE-TEMP-LINE THRU 520-EXIT
034300         VARYING NDX FROM 1 BY 1
034400         UNTIL NDX > TEMP-LINE-COUNT.
034500     CLOSE TMPFILE.
034600     MOVE "REMOVE-ITEM" TO CE-REQUEST-CODE.
034700     MOVE ITEM-ID    TO CE-ITEM-ID.
034800     CALL "CARTENG" USING CE-CALL-AREA.
034900     MOVE "Y" TO RESULT-FLAG.
035000 500-EXIT.
035100     EXIT.
035200*
035300 510-READ-TEMP-LINE.
035400     READ TMPFILE
035500         AT END
035600             CONTINUE
035700         NOT AT END
035800             IF TEMP-LINE-COUNT < 100
035900                 ADD 1 TO TEMP-LINE-COUNT
036000                 MOVE TMP-LINE-RECORD
036100                     TO TEMP-LINE(TEMP-LINE-COUNT)
036200             END-IF
036300     END-READ.
036400 510-EXIT.
036500     EXIT.
036600*
036700 520-REWRITE-TEMP-LINE.
036800     IF NDX < 3
036900         MOVE TEMP-LINE(NDX) TO TMP-LINE-RECORD
037000         WRITE TMP-LINE-RECORD
037100         GO TO 520-EXIT
037200     END-IF.
037300     UNSTRING TEMP-LINE(NDX) DELIMITED BY SPACE
037400         INTO TEMP-ID, TEMP-QTY
037500     END-UNSTRING.
037600     IF TEMP-ID NOT = ITEM-ID
037700         MOVE TEMP-LINE(NDX) TO TMP-LINE-RECORD
037800         WRITE TMP-LINE-RECORD
037900     END-IF.
038000 520-EXIT.
038100     EXIT.
038200*
