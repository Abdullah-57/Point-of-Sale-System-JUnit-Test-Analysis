000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     ITMPOST.
000400 AUTHOR.         R. HUFNAGEL.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   11/16/1991.
000700 DATE-COMPILED.  11/16/1991.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    ITMPOST IS THE INVENTORY SINGLETON FOR THE POINT-OF-SALE    *
001300*    AND EQUIPMENT-RENTAL SUBSYSTEM.  IT IS THE ONLY MODULE      *
001400*    THAT OPENS THE ITEM MASTER FILE (ITMFILE).  IT KEEPS ONE    *
001500*    IN-MEMORY COPY OF THE ITEM TABLE FOR THE LIFE OF THE RUN    *
001600*    UNIT AND IS CALLED BY CARTENG (TO LOOK ITEMS UP WHILE A     *
001700*    CART IS BEING BUILT) AND BY POSALE / PORENT / POHRET (TO    *
001800*    POST A FINISHED CART AGAINST ON-HAND STOCK AND REWRITE      *
001900*    THE MASTER).                                                *
002000*                                                                *
002100*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
002200*        LOAD        REREADS ITMFILE INTO THE ITEM TABLE         *
002300*        LOOKUP      FINDS ONE ITEM BY ITEM-ID                *
002400*        POST-LINE   APPLIES ONE CART LINE TO ON-HAND STOCK      *
002500*        REWRITE     REGENERATES ITMFILE FROM THE ITEM TABLE     *
002600*                                                                *
002700*    CHANGE LOG -                                                *
002800*      001  11/16/91  R.HUFNAGEL   ORIGINAL WRITE-UP FOR THE     CL*01
002900*                     STOCKROOM CONVERSION PROJECT.  REPLACES    CL*01
003000*                     THE CARD-DECK REORDER-POINT RUN.           CL*01
003100*      007  02/03/94  R.HUFNAGEL   ITEM-NAME WIDENED TO MATCH    CL*02
003200*                     ITMMAST CHANGE 011 (SEE COPYBOOK LOG)      CL*02
003300*      011  03/02/99  T.OKONKWO    Y2K REVIEW - NO DATE FIELDS   CL*03
003400*                     ON THIS RECORD, NO CHANGE REQUIRED.  ADDED CL*03
003500*                     THIS ENTRY FOR THE Y2K AUDIT FILE.         CL*03
003600*      018  09/11/03  L.FENWICK    REQ 5521 - POST-LINE NOW      CL*04
003700*                     IGNORES ZERO AND NEGATIVE CART QUANTITIES  CL*04
003800*                     INSTEAD OF SETTING ON-HAND NEGATIVE        CL*04
003900*      024  02/14/07  L.FENWICK    REQ 6103 - REWRITE NO LONGER  CL*05
004000*                     TRIPS A RECORD LIMIT ON RUNS WITH >500     CL*05
004100*                     SKUS - RAISED ITMMAST TABLE CEILING        CL*05
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ITMFILE ASSIGN TO ITMFILE
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS ITMFILE-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ITMFILE
005800     LABEL RECORDS ARE STANDARD.
005900 01  ITM-LINE-RECORD                 PIC X(80).
006000*
006100 WORKING-STORAGE SECTION.
006200 01  FILE-STATUSES.
006300     05  ITMFILE-STATUS           PIC X(02) VALUE SPACES.
006400         88  ITM-SUCCESSFUL          VALUE "00".
006500         88  ITM-NOT-FOUND           VALUE "35".
006600         88  ITM-AT-END              VALUE "10".
006620     05  ITMFILE-STATUS-2 REDEFINES ITMFILE-STATUS
006630                                     PIC 9(02).
006640     05  FILLER                      PIC X(10).
006700*
006800 01  SWITCHES.
006900     05  ITEM-TABLE-LOADED-SW     PIC X(01) VALUE "N".
007000         88  ITEM-TABLE-LOADED       VALUE "Y".
007100     05  FOUND-SW                 PIC X(01) VALUE "N".
007200         88  ITEM-FOUND           VALUE "Y".
007250     05  FILLER                      PIC X(10).
007300*
007400 01  COUNTERS.
007500     05  LINES-READ               PIC S9(05) COMP-3 VALUE 0.
007600     05  LINES-WRITTEN            PIC S9(05) COMP-3 VALUE 0.
007700     05  LINES-POSTED             PIC S9(05) COMP-3 VALUE 0.
007750     05  SPACE-CT                 PIC S9(02) COMP VALUE 0.
007760     05  FILLER                      PIC X(10).
007900*
008000 COPY ITMMAST.
008100*
008200 01  DEBUG-AREA.
008300     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
008400     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
008500                                     PIC S9(03) COMP-3.
008550     05  FILLER                      PIC X(10).
008600*
008700 LINKAGE SECTION.
008800 01  ITMPOST-PARMS.
008900     05  REQUEST-CODE             PIC X(12).
009000     05  ITEM-ID                  PIC 9(05).
009100     05  ITEM-NAME                PIC X(20).
009200     05  UNIT-PRICE               PIC 9(05)V99.
009300     05  QUANTITY                 PIC S9(05).
009400     05  DIRECTION                PIC X(01).
009500         88  DIRECTION-SUBTRACT   VALUE "-".
009600         88  DIRECTION-ADD        VALUE "+".
009700     05  RESULT-FLAG              PIC X(01).
009800         88  RESULT-YES           VALUE "Y".
009900         88  RESULT-NO            VALUE "N".
009950     05  FILLER                      PIC X(10).
009960*
010000******************************************************************
010100 PROCEDURE DIVISION USING ITMPOST-PARMS.
010200******************************************************************
010300*
010400 000-MAIN-RTN.
010500     MOVE "N" TO RESULT-FLAG.
010600     EVALUATE REQUEST-CODE
010700         WHEN "LOAD"
010800             PERFORM 100-LOAD-ITEM-MASTER THRU 100-EXIT
010900         WHEN "LOOKUP"
011000             PERFORM 200-LOOKUP-ITEM THRU 200-EXIT
011100         WHEN "POST-LINE"
011200             PERFORM 300-POST-LINE THRU 300-EXIT
011300         WHEN "REWRITE"
011400             PERFORM 400-REWRITE-ITEM-MASTER THRU 400-EXIT
011500         WHEN OTHER
011600             MOVE "N" TO RESULT-FLAG
011700     END-EVALUATE.
011800     GOBACK.
011900*
012000 100-LOAD-ITEM-MASTER.
012100*    IF THE ITEM MASTER IS MISSING OR WON'T OPEN, THE STOCKROOM
012200*    HAS NO FIGURES TO WORK FROM - TABLE STAYS EMPTY AND THE
012300*    CALLER IS TOLD THE LOAD FAILED.
012400     MOVE ZERO TO IM-TABLE-COUNT, LINES-READ.
012500     MOVE "N" TO ITEM-TABLE-LOADED-SW.
012600     OPEN INPUT ITMFILE.
012700     IF ITM-NOT-FOUND
012800         MOVE "N" TO RESULT-FLAG
012900         GO TO 100-EXIT
012950     END-IF.
013000     IF NOT ITM-SUCCESSFUL
013100         MOVE "N" TO RESULT-FLAG
013200         GO TO 100-EXIT
013300     END-IF.
013400     PERFORM 110-READ-ITEM-LINE THRU 110-EXIT
013500         UNTIL ITM-AT-END.
013600     CLOSE ITMFILE.
013700     MOVE "Y" TO ITEM-TABLE-LOADED-SW.
013800     MOVE "Y" TO RESULT-FLAG.
013900 100-EXIT.
014000     EXIT.
014100*
014200 110-READ-ITEM-LINE.
014300     READ ITMFILE
014400         AT END
014500             CONTINUE
014600         NOT AT END
014700             ADD 1 TO LINES-READ
014800             ADD 1 TO IM-TABLE-COUNT
014900             PERFORM 120-UNSTRING-ITEM-LINE THRU 120-EXIT
015000     END-READ.
015100 110-EXIT.
015200     EXIT.
015300*
015400 120-UNSTRING-ITEM-LINE.
015500     UNSTRING ITM-LINE-RECORD DELIMITED BY SPACE
015600         INTO IM-T-ITEM-ID    (IM-TABLE-COUNT)
015700              IM-T-ITEM-NAME  (IM-TABLE-COUNT)
015800              IM-T-UNIT-PRICE (IM-TABLE-COUNT)
015900              IM-T-ON-HAND-QTY(IM-TABLE-COUNT)
016000     END-UNSTRING.
016100 120-EXIT.
016200     EXIT.
016300*
016400 200-LOOKUP-ITEM.
016500     MOVE "N" TO FOUND-SW.
016600     PERFORM 210-LOOKUP-LOOP THRU 210-EXIT
016700         VARYING IM-NDX FROM 1 BY 1
016800         UNTIL IM-NDX > IM-TABLE-COUNT
016850                OR ITEM-FOUND.
017500     IF ITEM-FOUND
017600         MOVE "Y" TO RESULT-FLAG
017700     ELSE
017800         MOVE "N" TO RESULT-FLAG
017900     END-IF.
018000 200-EXIT.
018100     EXIT.
018150*
018160 210-LOOKUP-LOOP.
018170     IF IM-T-ITEM-ID(IM-NDX) = ITEM-ID
018180         MOVE "Y"                     TO FOUND-SW
018190         MOVE IM-T-ITEM-NAME  (IM-NDX) TO ITEM-NAME
018195         MOVE IM-T-UNIT-PRICE (IM-NDX) TO UNIT-PRICE
018196     END-IF.
018197 210-EXIT.
018198     EXIT.
018200*
018300 300-POST-LINE.
018400*    ONLY STRICTLY POSITIVE CART QUANTITIES CHANGE
018500*    ON-HAND STOCK; UNKNOWN ITEM-IDS ARE IGNORED.
018600     MOVE "N" TO RESULT-FLAG.
018700     IF QUANTITY NOT > ZERO
018800         GO TO 300-EXIT
018900     END-IF.
019000     MOVE "N" TO FOUND-SW.
019100     PERFORM 310-POST-LOOP THRU 310-EXIT
019200         VARYING IM-NDX FROM 1 BY 1
019300         UNTIL IM-NDX > IM-TABLE-COUNT
019350                OR ITEM-FOUND.
020600     IF ITEM-FOUND
020700         MOVE "Y" TO RESULT-FLAG
020800     END-IF.
020900 300-EXIT.
021000     EXIT.
021050*
021060 310-POST-LOOP.
021070     IF IM-T-ITEM-ID(IM-NDX) = ITEM-ID
021080         MOVE "Y" TO FOUND-SW
021090         IF DIRECTION-SUBTRACT
021095             SUBTRACT QUANTITY
021096                 FROM IM-T-ON-HAND-QTY(IM-NDX)
021097         ELSE
021098             ADD QUANTITY
021099                 TO IM-T-ON-HAND-QTY(IM-NDX)
021100         END-IF
021101         ADD 1 TO LINES-POSTED
021102     END-IF.
021103 310-EXIT.
021104     EXIT.
021105*
021200 400-REWRITE-ITEM-MASTER.
021300     MOVE ZERO TO LINES-WRITTEN.
021400     OPEN OUTPUT ITMFILE.
021500     PERFORM 410-FORMAT-ITEM-LINE THRU 410-EXIT
021600         VARYING IM-NDX FROM 1 BY 1
021700         UNTIL IM-NDX > IM-TABLE-COUNT.
022100     CLOSE ITMFILE.
022200     MOVE "Y" TO RESULT-FLAG.
022300 400-EXIT.
022400     EXIT.
022500*
022600 410-FORMAT-ITEM-LINE.
022700     MOVE SPACES TO IM-LINE-OUT.
022800     MOVE IM-T-UNIT-PRICE(IM-NDX) TO IM-WORK-PRICE-ED.
022900     STRING IM-T-ITEM-ID(IM-NDX)      DELIMITED BY SIZE
023000            " "                       DELIMITED BY SIZE
023100            IM-T-ITEM-NAME(IM-NDX)    DELIMITED BY SPACE
023200            " "                       DELIMITED BY SIZE
023300            IM-WORK-PRICE-ED          DELIMITED BY SIZE
023400            " "                       DELIMITED BY SIZE
023500            IM-T-ON-HAND-QTY(IM-NDX)  DELIMITED BY SIZE
023600       INTO IM-LINE-OUT
023700     END-STRING.
023800 410-EXIT.
023900     EXIT.
024000*
