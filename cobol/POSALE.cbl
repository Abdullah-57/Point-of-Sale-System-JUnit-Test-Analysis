000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     POSALE.
000400 AUTHOR.         R. HUFNAGEL.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   12/02/1991.
000700 DATE-COMPILED.  12/02/1991.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    POSALE IS THE SALE-TRANSACTION FRONT END.  IT DRIVES THE    *
001300*    CARTENG CART ENGINE THROUGH A SALE FROM SCRATCH-FILE         *
001400*    RECOVERY THROUGH FINAL INVOICE AND INVENTORY POSTING.  THE   *
001500*    SALE TRANSACTION OWNS THE SCRATCH FILE DIRECTLY (CARTENG     *
001600*    ONLY APPENDS TO IT) BECAUSE ONLY POSALE KNOWS THE "Sale"     *
001700*    TYPE-LINE CONVENTION ON LINE 1.                              *
001800*                                                                *
001900*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
002000*        START-POS        BEGINS A NEW SALE - LOADS THE ITEM     *
002010*                         MASTER AND LAYS DOWN THE "Sale"         *
002020*                         TYPE LINE ON A FRESH SCRATCH FILE        *
002030*        END-POS          TAXES AND INVOICES THE CART, POSTS     *
002100*                         STOCK DOWN, CLEARS THE CART             *
002200*        RETRIEVE-TEMP    RELOADS AN INTERRUPTED SALE FROM THE    *
002300*                         SCRATCH FILE                            *
002400*        DELETE-TEMP-ITEM REMOVES ONE LINE FROM THE SCRATCH FILE  *
002500*                         AND THE MATCHING CART LINE               *
002600*                                                                *
002700*    CHANGE LOG -                                                *
002800*      008  12/02/91  R.HUFNAGEL   ORIGINAL WRITE-UP              CL*01
002900*      014  08/04/97  P.ISHERWOOD  INVOICE LINE WIDENED TO        CL*02
003000*                     CARRY THE FULL 20-BYTE ITEM NAME             CL*02
003100*      020  01/14/99  T.OKONKWO    Y2K REVIEW - AUDIT TIMESTAMP   CL*03
003200*                     ON THE INVOICE COMES FROM ACCEPT FROM TIME,  CL*03
003300*                     NO CENTURY DIGITS INVOLVED, NO CHANGE        CL*03
003400*                     REQUIRED                                    CL*03
003410*      027  05/19/04  L.FENWICK    REQ 5811 - ADDED START-POS SO  CL*04
003420*                     THE SCRATCH FILE'S TYPE LINE IS ACTUALLY     CL*04
003430*                     WRITTEN SOMEWHERE - RECOVERY HAD NO WAY TO   CL*04
003440*                     TELL A SALE FROM A RENTAL UNTIL NOW          CL*04
003450*      031  09/08/06  L.FENWICK    SHOP STANDARDS AUDIT - CART    CL*05
003460*                     SUBSCRIPT AND LINE-COUNT MOVED OUT TO 77-    CL*05
003470*                     LEVELS, NO LONGER BURIED IN A GROUP ITEM     CL*05
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TMPFILE ASSIGN TO TMPFILE
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS TMPFILE-STATUS.
004700     SELECT INVFILE ASSIGN TO INVFILE
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS INVFILE-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TMPFILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  TMP-LINE-RECORD                 PIC X(80).
005600*
005700 FD  INVFILE
005800     LABEL RECORDS ARE STANDARD.
005900 01  INV-LINE-RECORD                 PIC X(80).
006000*
006100 WORKING-STORAGE SECTION.
006110 77  NDX                             PIC S9(05) COMP-3 VALUE 0.
006120 77  CART-SIZE                       PIC S9(05) COMP-3 VALUE 0.
006130 77  TEMP-LINE-COUNT                 PIC S9(05) COMP-3 VALUE 0.
006140 77  FIRST-LINE-SW                   PIC X(01) VALUE "Y".
006145     88  FIRST-LINE                  VALUE "Y".
006150*
006200 01  FILE-STATUSES.
006300     05  TMPFILE-STATUS           PIC X(02) VALUE SPACES.
006400         88  TMP-SUCCESSFUL          VALUE "00".
006500         88  TMP-NOT-FOUND           VALUE "35".
006600         88  TMP-AT-END              VALUE "10".
006700     05  TMPFILE-STATUS-2 REDEFINES TMPFILE-STATUS
006800                                     PIC 9(02).
006900     05  INVFILE-STATUS           PIC X(02) VALUE SPACES.
007000         88  INV-SUCCESSFUL          VALUE "00".
007100         88  INV-NOT-FOUND           VALUE "35".
007200     05  INVFILE-STATUS-2 REDEFINES INVFILE-STATUS
007300                                     PIC 9(02).
007400     05  FILLER                      PIC X(10).
007500*
008700 01  TOTAL-WORK.
008800     05  GROSS-TOTAL              PIC S9(09)V99 VALUE 0.
008900     05  TAXED-TOTAL              PIC S9(09)V99 VALUE 0.
009000     05  EXT-PRICE                PIC S9(09)V99 VALUE 0.
009100     05  FILLER                      PIC X(10).
009200*
009300 01  CE-CALL-AREA.
009400     05  CE-REQUEST-CODE          PIC X(12).
009500     05  CE-ITEM-ID               PIC 9(05).
009600     05  CE-ITEM-NAME             PIC X(20).
009700     05  CE-UNIT-PRICE            PIC 9(05)V99.
009800     05  CE-QUANTITY              PIC S9(05).
009900     05  CE-CART-TOTAL            PIC S9(09)V99.
010000     05  CE-COUPON-CODE           PIC X(20).
010100     05  CE-CARD-NUMBER           PIC X(20).
010200     05  CE-NDX                   PIC S9(05) COMP-3.
010300     05  CE-RESULT-FLAG           PIC X(01).
010400         88  CE-RESULT-YES        VALUE "Y".
010500     05  FILLER                      PIC X(10).
010600*
010700 01  IM-CALL-AREA.
010800     05  IM-REQUEST-CODE          PIC X(12).
010900     05  IM-ITEM-ID               PIC 9(05).
011000     05  IM-ITEM-NAME             PIC X(20).
011100     05  IM-UNIT-PRICE            PIC 9(05)V99.
011200     05  IM-QUANTITY              PIC S9(05).
011300     05  IM-DIRECTION             PIC X(01).
011400     05  IM-RESULT-FLAG           PIC X(01).
011500     05  FILLER                      PIC X(10).
011600*
011700 01  INVOICE-LINE-WORK.
011800     05  INVOICE-LINE-OUT         PIC X(80).
011900     05  ID-ED                    PIC ZZZZ9.
012000     05  QTY-ED                   PIC ----9.
012100     05  PRICE-ED                 PIC ----,---9.99.
012150     05  TOTAL-ED                 PIC ----,---9.99.
012200     05  FILLER                      PIC X(10).
012300*
012310 01  HEADER-LINE-WORK.
012320     05  HEADER-LINE-OUT          PIC X(80).
012330     05  FILLER                      PIC X(10).
012340*
012400 01  TEMP-LINE-TABLE.
012500     05  TEMP-LINE OCCURS 100 TIMES
012600                         PIC X(80).
012650     05  FILLER                      PIC X(10).
012700*
012800 01  TEMP-ID-QTY-WORK.
012900     05  TEMP-ID                  PIC 9(05).
013000     05  TEMP-QTY                 PIC S9(05).
013100     05  FILLER                      PIC X(10).
013200*
013300 01  DEBUG-AREA.
013400     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
013500     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
013600                                     PIC S9(03) COMP-3.
013700     05  FILLER                      PIC X(10).
013800*
013900 LINKAGE SECTION.
014000 01  POSALE-PARMS.
014100     05  REQUEST-CODE             PIC X(12).
014200     05  ITEM-ID                  PIC 9(05).
014300     05  OUT-TAXED-TOTAL              PIC S9(09)V99.
014400     05  RESULT-FLAG              PIC X(01).
014500         88  RESULT-YES           VALUE "Y".
014600         88  RESULT-NO            VALUE "N".
014700     05  FILLER                      PIC X(10).
014800*
014900******************************************************************
015000 PROCEDURE DIVISION USING POSALE-PARMS.
015100******************************************************************
015200*
015300 000-MAIN-RTN.
015400     MOVE "N" TO RESULT-FLAG.
015500     EVALUATE REQUEST-CODE
015510         WHEN "START-POS"
015520             PERFORM 100-START-POS-TRAN   THRU 100-EXIT
015600         WHEN "END-POS"
015700             PERFORM 200-END-POS-TRAN     THRU 200-EXIT
015800         WHEN "RETRIEVE-TEMP"
015900             PERFORM 400-RETRIEVE-TEMP     THRU 400-EXIT
016000         WHEN "DELETE-TEMP-ITEM"
016100             PERFORM 500-DELETE-TEMP-ITEM  THRU 500-EXIT
016200         WHEN OTHER
016300             MOVE "N" TO RESULT-FLAG
016400     END-EVALUATE.
016500     GOBACK.
016510*
016520 100-START-POS-TRAN.
016530*    BEGINS A NEW SALE.  CARTENG LOADS THE ITEM MASTER AND CLEARS
016540*    THE CART; POSALE THEN OPENS A FRESH SCRATCH FILE AND LAYS
016550*    DOWN THE "Sale" TYPE LINE RECOVERY READS BACK ON LINE 1.
016560     MOVE "START-NEW" TO CE-REQUEST-CODE.
016570     CALL "CARTENG" USING CE-CALL-AREA.
016580     OPEN OUTPUT TMPFILE.
016590     MOVE SPACES TO HEADER-LINE-OUT.
016591     MOVE "Sale" TO HEADER-LINE-OUT(1:4).
016592     MOVE HEADER-LINE-OUT TO TMP-LINE-RECORD.
016593     WRITE TMP-LINE-RECORD.
016594     CLOSE TMPFILE.
016595     MOVE CE-RESULT-FLAG TO RESULT-FLAG.
016596 100-EXIT.
016597     EXIT.
016598*
016600*
016700 200-END-POS-TRAN.
016800*    AN EMPTY CART FINALISES TO 0.00 AND STAYS EMPTY.
016900     MOVE ZERO TO GROSS-TOTAL, TAXED-TOTAL.
017000     MOVE "CART-SIZE" TO CE-REQUEST-CODE.
017100     CALL "CARTENG" USING CE-CALL-AREA.
017200     MOVE CE-NDX TO CART-SIZE.
017300     IF CART-SIZE = ZERO
017400         MOVE ZERO TO OUT-TAXED-TOTAL
017500         MOVE "Y" TO RESULT-FLAG
017600         GO TO 200-EXIT
017700     END-IF.
017800     MOVE "UPDATE-TOTAL" TO CE-REQUEST-CODE.
017900     CALL "CARTENG" USING CE-CALL-AREA.
018000     MOVE CE-CART-TOTAL TO GROSS-TOTAL.
018100*    SALES TAX IS THE CART TOTAL TIMES 1.06.
018200     COMPUTE TAXED-TOTAL ROUNDED = GROSS-TOTAL * 1.06.
018300     OPEN EXTEND INVFILE.
018400     IF INV-NOT-FOUND
018500         OPEN OUTPUT INVFILE
018600     END-IF.
018700     PERFORM 210-WRITE-INVOICE-LINE THRU 210-EXIT
018800         VARYING NDX FROM 1 BY 1
018900         UNTIL NDX > CART-SIZE.
019000     PERFORM 220-WRITE-INVOICE-TOTAL THRU 220-EXIT.
019100     CLOSE INVFILE.
019200     PERFORM 230-POST-CART-LINE THRU 230-EXIT
019300         VARYING NDX FROM 1 BY 1
019400         UNTIL NDX > CART-SIZE.
019500     MOVE "REWRITE" TO IM-REQUEST-CODE.
019600     CALL "ITMPOST" USING IM-CALL-AREA.
019700     MOVE "CLEAR-CART" TO CE-REQUEST-CODE.
019800     CALL "CARTENG" USING CE-CALL-AREA.
019900     MOVE TAXED-TOTAL TO OUT-TAXED-TOTAL.
020000     MOVE "Y" TO RESULT-FLAG.
020100 200-EXIT.
020200     EXIT.
020300*
020400 210-WRITE-INVOICE-LINE.
020500     MOVE "GET-LINE"  TO CE-REQUEST-CODE.
020600     MOVE NDX      TO CE-NDX.
020700     CALL "CARTENG" USING CE-CALL-AREA.
020800     IF NOT CE-RESULT-YES
020900         GO TO 210-EXIT
021000     END-IF.
021100     COMPUTE EXT-PRICE ROUNDED =
021200             CE-UNIT-PRICE * CE-QUANTITY.
021300     MOVE SPACES TO INVOICE-LINE-OUT.
021400     MOVE CE-ITEM-ID  TO ID-ED.
021500     MOVE CE-QUANTITY TO QTY-ED.
021600     MOVE EXT-PRICE   TO PRICE-ED.
021700     STRING ID-ED           DELIMITED BY SIZE
021800            " "                DELIMITED BY SIZE
021900            CE-ITEM-NAME    DELIMITED BY SPACE
022000            " "                DELIMITED BY SIZE
022100            QTY-ED          DELIMITED BY SIZE
022200            " "                DELIMITED BY SIZE
022300            PRICE-ED        DELIMITED BY SIZE
022400       INTO INVOICE-LINE-OUT
022500     END-STRING.
022600     MOVE INVOICE-LINE-OUT TO INV-LINE-RECORD.
022700     WRITE INV-LINE-RECORD.
022800 210-EXIT.
022900     EXIT.
023000*
023100 220-WRITE-INVOICE-TOTAL.
023200     MOVE SPACES TO INVOICE-LINE-OUT.
023300     MOVE TAXED-TOTAL TO TOTAL-ED.
023400     STRING "Total with tax: "     DELIMITED BY SIZE
023450            TOTAL-ED            DELIMITED BY SIZE
023500       INTO INVOICE-LINE-OUT
023600     END-STRING.
023700     MOVE INVOICE-LINE-OUT TO INV-LINE-RECORD.
023800     WRITE INV-LINE-RECORD.
023900 220-EXIT.
024000     EXIT.
024100*
024200 230-POST-CART-LINE.
024300*    A SALE SUBTRACTS STOCK - MOVING OUT THE DOOR.
024400     MOVE "GET-LINE"   TO CE-REQUEST-CODE.
024500     MOVE NDX       TO CE-NDX.
024600     CALL "CARTENG" USING CE-CALL-AREA.
024700     IF NOT CE-RESULT-YES
024800         GO TO 230-EXIT
024900     END-IF.
025000     MOVE "POST-LINE"    TO IM-REQUEST-CODE.
025100     MOVE CE-ITEM-ID  TO IM-ITEM-ID.
025200     MOVE CE-QUANTITY TO IM-QUANTITY.
025300     MOVE "-"            TO IM-DIRECTION.
025400     CALL "ITMPOST" USING IM-CALL-AREA.
025500 230-EXIT.
025600     EXIT.
025700*
025800 400-RETRIEVE-TEMP.
025900*    RULE - MISSING OR EMPTY SCRATCH FILE LEAVES THE CART EMPTY,
026000*    WITH NO ERROR RETURNED.
026100     MOVE "Y" TO FIRST-LINE-SW.
026200     OPEN INPUT TMPFILE.
026300     IF TMP-NOT-FOUND
026400         MOVE "Y" TO RESULT-FLAG
026500         GO TO 400-EXIT
026600     END-IF.
026700     PERFORM 410-RETRIEVE-TEMP-LINE THRU 410-EXIT
026800         UNTIL TMP-AT-END.
026900     CLOSE TMPFILE.
027000     MOVE "Y" TO RESULT-FLAG.
027100 400-EXIT.
027200     EXIT.
027300*
027400 410-RETRIEVE-TEMP-LINE.
027500     READ TMPFILE
027600         AT END
027700             CONTINUE
027800         NOT AT END
027900             IF FIRST-LINE
028000                 MOVE "N" TO FIRST-LINE-SW
028100             ELSE
028200                 PERFORM 420-ENTER-TEMP-LINE THRU 420-EXIT
028300             END-IF
028400     END-READ.
028500 410-EXIT.
028600     EXIT.
028700*
028800 420-ENTER-TEMP-LINE.
028900     UNSTRING TMP-LINE-RECORD DELIMITED BY SPACE
029000         INTO TEMP-ID, TEMP-QTY
029100     END-UNSTRING.
029200     MOVE "ENTER-ITEM"   TO CE-REQUEST-CODE.
029300     MOVE TEMP-ID     TO CE-ITEM-ID.
029400     MOVE TEMP-QTY    TO CE-QUANTITY.
029500     CALL "CARTENG" USING CE-CALL-AREA.
029600 420-EXIT.
029700     EXIT.
029800*
029900 500-DELETE-TEMP-ITEM.
030000*    REWRITES THE SCRATCH FILE WITHOUT THE LINE MATCHING
030100*    ITEM-ID, PRESERVING THE LEADING TYPE LINE.  ALSO DROPS
030200*    THE MATCHING CART LINE.  A NON-MATCHING ID LEAVES BOTH
030300*    UNCHANGED.
030400     MOVE ZERO TO TEMP-LINE-COUNT.
030500     OPEN INPUT TMPFILE.
030600     IF TMP-NOT-FOUND
030700         MOVE "N" TO RESULT-FLAG
030800         GO TO 500-EXIT
030900     END-IF.
031000     PERFORM 510-READ-TEMP-LINE THRU 510-EXIT
031100         UNTIL TMP-AT-END.
031200     CLOSE TMPFILE.
031300     OPEN OUTPUT TMPFILE.
031400     PERFORM 520-REWRITE-TEMP-LINE THRU 520-EXIT
031500         VARYING NDX FROM 1 BY 1
031600         UNTIL NDX > TEMP-LINE-COUNT.
031700     CLOSE TMPFILE.
031800     MOVE "REMOVE-ITEM" TO CE-REQUEST-CODE.
031900     MOVE ITEM-ID    TO CE-ITEM-ID.
032000     CALL "CARTENG" USING CE-CALL-AREA.
032100     MOVE "Y" TO RESULT-FLAG.
032200 500-EXIT.
032300     EXIT.
032400*
032500 510-READ-TEMP-LINE.
032600     READ TMPFILE
032700         AT END
032800             CONTINUE
032900         NOT AT END
033000             IF TEMP-LINE-COUNT < 100
033100                 ADD 1 TO TEMP-LINE-COUNT
033200                 MOVE TMP-LINE-RECORD
033300                     TO TEMP-LINE(TEMP-LINE-COUNT)
033400             END-IF
033500     END-READ.
033600 510-EXIT.
033700     EXIT.
033800*
033900 520-REWRITE-TEMP-LINE.
034000     IF NDX = 1
034100         MOVE TEMP-LINE(NDX) TO TMP-LINE-RECORD
034200         WRITE TMP-LINE-RECORD
034300         GO TO 520-EXIT
034400     END-IF.
034500     UNSTRING TEMP-LINE(NDX) DELIMITED BY SPACE
034600         INTO TEMP-ID, TEMP-QTY
034700     END-UNSTRING.
034800     IF TEMP-ID NOT = ITEM-ID
034900         MOVE TEMP-LINE(NDX) TO TMP-LINE-RECORD
035000         WRITE TMP-LINE-RECORD
035100     END-IF.
035200 520-EXIT.
035300     EXIT.
035400*
