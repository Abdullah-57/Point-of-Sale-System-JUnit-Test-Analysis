000100******************************************************************
000200*                                                                *
000300*    U S R M A S T   -   C U S T O M E R   R E N T A L   A C C T *
000400*                                                                *
000500*    FILE BEGINS WITH A HEADER LINE "User Database" (SEE         *
000600*    UR-HEADER-LINE BELOW).  EACH FOLLOWING LINE IS ONE ACCOUNT- *
000700*    PHONE IS THE KEY.  RENTALS ARE CARRIED ON THE SAME LINE AS  *
000800*    THE PHONE, COMMA-SEPARATED, ONE RENTAL PER COMMA GROUP -    *
000900*        PHONE ITEM-ID,DUE-DATE,RETURNED-FLAG ITEM-ID,DUE-DATE,..*
001000*    EXAMPLE -   1234567890 1022,12/30/22,false                  *
001100*    A BRAND-NEW ACCOUNT HAS NO RENTAL GROUPS AT ALL - JUST THE  *
001200*    BARE PHONE NUMBER.                                          *
001300*                                                                *
001400*    MAINT HISTORY -                                             *
001500*      004  11/09/91  R.HUFNAGEL   ORIGINAL LAYOUT                CL*01
001600*      012  04/18/97  P.ISHERWOOD  RENTALS TABLE RAISED FROM 20  CL*02
001700*                     TO 50 OCCURRENCES - HOLIDAY SKI-RENTAL     CL*02
001800*                     SEASON WAS TRUNCATING LONGTIME CUSTOMERS   CL*02
001900*      015  01/11/99  T.OKONKWO    Y2K - DUE-DATE REMAINS MM/DD/ CL*03
002000*                     YY ON DISK PER MGMT DIRECTIVE; DAYS-OUT    CL*03
002100*                     CALCULATION IN CUSMGMT NOW WINDOWS THE     CL*03
002200*                     CENTURY - SEE CUSMGMT CHANGE LOG           CL*03
002250*      026  06/02/06  L.FENWICK    REQ 6190 - DROPPED THE FIXED  CL*04
002260*                     UR-RENTAL OCCURS TABLE.  THE RENTAL GROUPS CL*04
002270*                     ARE COMMA-SEPARATED TEXT OF VARYING COUNT, CL*04
002280*                     NOT A FIXED-FORMAT ARRAY, AND CUSMGMT HAS  CL*04
002290*                     ALWAYS WALKED THEM TOKEN BY TOKEN - THE    CL*04
002295*                     TABLE NEVER GOT POPULATED                 CL*04
002300******************************************************************
002400*
002500 01  USER-HEADER-LINE.
002600     05  UR-HEADER-LIT               PIC X(13) VALUE
002700                                           "User Database".
002800     05  FILLER                      PIC X(67) VALUE SPACES.
002900*
003000 01  USER-MASTER-ENTRY.
003100     05  UR-PHONE                    PIC 9(10).
003150     05  FILLER                      PIC X(10).
004700*
004800 01  UR-LINE-WORK.
004900     05  UR-LINE-IN                  PIC X(512).
005000     05  UR-LINE-OUT                 PIC X(512).
005100     05  UR-RENTAL-GROUP-WORK        PIC X(20).
005200     05  FILLER                      PIC X(20).
005300*
