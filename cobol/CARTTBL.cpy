000100******************************************************************
000200*                                                                *
000300*    C A R T T B L   -   P O I N T - O F - S A L E   C A R T     *
000400*                                                                *
000500*    SHARED WORKING-STORAGE SHAPE OF THE "SHOPPING CART" HELD BY *
000600*    THE CART ENGINE (CARTENG) AND PASSED ON TO POSALE, PORENT   *
000700*    AND POHRET AT FINALISATION TIME.  ONE ENTRY PER ITEM-ID     *
000800*    CURRENTLY IN THE CART.  CT-QUANTITY ON AN ENTRY HOLDS THE   *
000900*    REQUESTED QUANTITY, NOT AN ON-HAND COUNT - SEE ITMMAST      *
001000*    REMARKS ON ON-HAND-QTY'S DUAL USE.                          *
001100*                                                                *
001200*    MAINT HISTORY -                                             *
001300*      006  11/16/91  R.HUFNAGEL   ORIGINAL LAYOUT                CL*01
001400*      013  07/21/97  P.ISHERWOOD  CART RAISED FROM 30 TO 100    CL*02
001500*                     LINES - EQUIPMENT-RENTAL DESKS WERE        CL*02
001600*                     OVERFLOWING THE OLD LIMIT ON BIG GROUP     CL*02
001700*                     BOOKINGS                                   CL*02
001800*      017  08/19/03  L.FENWICK    ADDED ZERO-SUPPRESSED TOTAL   CL*03
001900*                     EDIT PICTURE FOR THE INVOICE TRAILER LINE  CL*03
002000******************************************************************
002100*
002200 01  CART-TABLE.
002300     05  CT-CART-COUNT               PIC S9(05) COMP-3 VALUE 0.
002400     05  CT-CART-TOTAL               PIC S9(09)V99 VALUE 0.
002500     05  CT-LAST-ADDED-NDX           PIC S9(05) COMP-3 VALUE 0.
002600     05  CT-ENTRY OCCURS 0 TO 100 TIMES
002700                 DEPENDING ON CT-CART-COUNT
002800                 INDEXED BY CT-NDX.
002900         10  CT-ITEM-ID              PIC 9(05).
003000         10  CT-ITEM-NAME            PIC X(20).
003100         10  CT-UNIT-PRICE           PIC 9(05)V99.
003200         10  CT-QUANTITY             PIC S9(05).
003300*
003400 01  CT-CART-TOTAL-EDIT-LINE.
003500     05  CT-CART-TOTAL-ED            PIC Z,ZZZ,ZZ9.99-.
003600     05  FILLER                      PIC X(10).
003700*
