000100******************************************************************
000200*                                                                *
000300*    R E T I T M   -   R E T U R N - I T E M   L A Y O U T       *
000400*                                                                *
000500*    A SINGLE OUTSTANDING-RENTAL ENTRY, BUILT IN WORKING-STORAGE *
000600*    BY CUSMGMT WHEN IT WALKS A CUSTOMER'S RENTAL LIST AND BY    *
000700*    POHRET WHEN IT MATCHES RETURNED CART LINES AGAINST THAT     *
000800*    LIST.  NOT A FILE RECORD IN ITS OWN RIGHT - THE OUTSTANDING *
000900*    RENTAL DATA LIVES INSIDE THE USER MASTER (SEE USRMAST).     *
001000*                                                                *
001100*    MAINT HISTORY -                                             *
001200*      002  10/14/91  R.HUFNAGEL   ORIGINAL LAYOUT                CL*01
001300*      014  01/11/99  T.OKONKWO    Y2K - DAYS-OUT NOW COMPUTED    CL*02
001400*                     FROM A 4-DIGIT CENTURY WINDOW ON THE       CL*02
001500*                     DUE-DATE, NOT A 2-DIGIT YEAR                CL*02
001600******************************************************************
001700*
001800 01  RETURN-ITEM-ENTRY.
001900     05  RI-ITEM-ID                  PIC 9(05).
002000     05  RI-DAYS-OUT                 PIC S9(04).
002100     05  FILLER                      PIC X(09).
002200*
002300 01  RETURN-ITEM-TABLE.
002400     05  RI-TABLE-COUNT              PIC S9(03) COMP-3 VALUE 0.
002500     05  RI-ENTRY OCCURS 0 TO 50 TIMES
002600                 DEPENDING ON RI-TABLE-COUNT
002700                 INDEXED BY RI-NDX.
002800         10  RI-T-ITEM-ID            PIC 9(05).
002900         10  RI-T-DAYS-OUT           PIC S9(04).
003000*
