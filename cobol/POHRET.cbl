000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     POHRET.
000400 AUTHOR.         R. HUFNAGEL.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   01/22/1992.
000700 DATE-COMPILED.  01/22/1992.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    POHRET IS THE RETURN-TRANSACTION FRONT END.  IT MATCHES      *
001300*    EACH CART LINE AGAINST THE CUSTOMER'S OUTSTANDING-RENTAL     *
001400*    LIST, CHARGES A LATE FEE WHEN THE ITEM IS FOUND THERE, POSTS *
001500*    STOCK BACK UP, AND MARKS THE MATCHED RENTALS RETURNED.  NO   *
001600*    SALES TAX APPLIES TO A RETURN.                               *
001700*                                                                *
001800*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
001900*        START-POH        BEGINS A NEW RETURN - LOADS THE ITEM    *
001910*                         MASTER AND LAYS DOWN THE "Return"        *
001920*                         TYPE LINE AND PHONE HEADER LINE ON    *
001930*                         A FRESH SCRATCH FILE                     *
001940*        END-POS          FEES AND LOGS THE CART, POSTS STOCK     *
002000*                         UP, MARKS RETURNS ON THE ACCOUNT,        *
002100*                         CLEARS THE CART                          *
002200*        RETRIEVE-TEMP    RELOADS AN INTERRUPTED RETURN FROM THE  *
002300*                         SCRATCH FILE (TYPE/PHONE/ITEM LINES)    *
002400*        DELETE-TEMP-ITEM REMOVES ONE LINE FROM THE SCRATCH FILE  *
002500*                         AND THE MATCHING CART LINE               *
002600*                                                                *
002700*    CHANGE LOG -                                                *
002800*      010  01/22/92  R.HUFNAGEL   ORIGINAL WRITE-UP - RETURN     CL*01
002900*                     COUNTERPART OF POSALE/PORENT                 CL*01
003000*      017  08/11/97  P.ISHERWOOD  RETURN-LINE WIDENED TO MATCH   CL*02
003100*                     THE SALE/RENTAL INVOICE LINE FORMAT          CL*02
003200*      025  02/02/99  T.OKONKWO    Y2K REVIEW - DAYS-OUT COMES    CL*03
003300*                     FROM CUSMGMT PRE-COMPUTED, NO CHANGE HERE    CL*03
003310*      029  05/19/04  L.FENWICK    REQ 5811 - ADDED START-POH SO  CL*04
003320*                     THE SCRATCH FILE'S TYPE/PHONE HEADER LINES   CL*04
003330*                     ARE ACTUALLY WRITTEN - SEE POSALE CL*04      CL*04
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TMPFILE ASSIGN TO TMPFILE
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS TMPFILE-STATUS.
004600     SELECT RETFILE ASSIGN TO RETFILE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS RETFILE-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  TMPFILE
005300     LABEL RECORDS ARE STANDARD.
005400 01  TMP-LINE-RECORD                 PIC X(80).
005500*
005600 FD  RETFILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  RET-LINE-RECORD                 PIC X(80).
005900*
006000 WORKING-STORAGE SECTION.
006100 01  FILE-STATUSES.
006200     05  TMPFILE-STATUS           PIC X(02) VALUE SPACES.
006300         88  TMP-SUCCESSFUL          VALUE "00".
006400         88  TMP-NOT-FOUND           VALUE "35".
006500         88  TMP-AT-END              VALUE "10".
006600     05  TMPFILE-STATUS-2 REDEFINES TMPFILE-STATUS
006700                                     PIC 9(02).
006800     05  RETFILE-STATUS           PIC X(02) VALUE SPACES.
006900         88  RET-SUCCESSFUL          VALUE "00".
007000         88  RET-NOT-FOUND           VALUE "35".
007100     05  RETFILE-STATUS-2 REDEFINES RETFILE-STATUS
007200                                     PIC 9(02).
007300     05  FILLER                      PIC X(10).
007400*
007500 01  SWITCHES.
007600     05  LINE-NO-SW               PIC 9(01) VALUE 0.
007700     05  MATCH-SW                 PIC X(01) VALUE "N".
007800         88  ITEM-MATCHED         VALUE "Y".
007900     05  FILLER                      PIC X(10).
008000*
008100 01  COUNTERS.
008200     05  NDX                      PIC S9(05) COMP-3 VALUE 0.
008300     05  RET-NDX                  PIC S9(05) COMP-3 VALUE 0.
008400     05  CART-SIZE                PIC S9(05) COMP-3 VALUE 0.
008500     05  RETURN-COUNT             PIC S9(05) COMP-3 VALUE 0.
008600     05  TEMP-LINE-COUNT          PIC S9(05) COMP-3 VALUE 0.
008700     05  FILLER                      PIC X(10).
008800*
008900 01  TOTAL-WORK.
009000     05  FEE-TOTAL                PIC S9(09)V99 VALUE 0.
009100     05  LINE-FEE                 PIC S9(09)V99 VALUE 0.
009200     05  FILLER                      PIC X(10).
009300*
009400 01  CE-CALL-AREA.
009500     05  CE-REQUEST-CODE          PIC X(12).
009600     05  CE-ITEM-ID               PIC 9(05).
009700     05  CE-ITEM-NAME             PIC X(20).
009800     05  CE-UNIT-PRICE            PIC 9(05)V99.
009900     05  CE-QUANTITY              PIC S9(05).
010000     05  CE-CART-TOTAL            PIC S9(09)V99.
010100     05  CE-COUPON-CODE           PIC X(20).
010200     05  CE-CARD-NUMBER           PIC X(20).
010300     05  CE-NDX                   PIC S9(05) COMP-3.
010400     05  CE-RESULT-FLAG           PIC X(01).
010500         88  CE-RESULT-YES        VALUE "Y".
010600     05  FILLER                      PIC X(10).
010700*
010800 01  IM-CALL-AREA.
010900     05  IM-REQUEST-CODE          PIC X(12).
011000     05  IM-ITEM-ID               PIC 9(05).
011100     05  IM-ITEM-NAME             PIC X(20).
011200     05  IM-UNIT-PRICE            PIC 9(05)V99.
011300     05  IM-QUANTITY              PIC S9(05).
011400     05  IM-DIRECTION             PIC X(01).
011500     05  IM-RESULT-FLAG           PIC X(01).
011600     05  FILLER                      PIC X(10).
011700*
011800 01  CM-CALL-AREA.
011900     05  CM-REQUEST-CODE          PIC X(12).
012000     05  CM-PHONE                 PIC 9(10).
012100     05  CM-ITEM-ID               PIC 9(05).
012200     05  CM-DAYS-OUT              PIC S9(04).
012300     05  CM-NDX                   PIC S9(05) COMP-3.
012400     05  CM-RESULT-FLAG           PIC X(01).
012500         88  CM-RESULT-YES        VALUE "Y".
012600     05  FILLER                      PIC X(10).
012700*
012800 COPY RETITM.
012900*
013000 01  RETURN-LINE-WORK.
013100     05  RETURN-LINE-OUT          PIC X(80).
013200     05  ID-ED                    PIC ZZZZ9.
013300     05  QTY-ED                   PIC ----9.
013400     05  FEE-ED                   PIC ----,---9.99.
013500     05  TOTAL-ED                 PIC ----,---9.99.
013600     05  FILLER                      PIC X(10).
013650*
013660 01  HEADER-LINE-WORK.
013670     05  HEADER-LINE-OUT          PIC X(80).
013680     05  PHONE-ED                 PIC 9(10).
013690     05  FILLER                      PIC X(10).
013700*
013800 01  TEMP-LINE-TABLE.
013900     05  TEMP-LINE OCCURS 100 TIMES
014000                         PIC X(80).
014100     05  FILLER                      PIC X(10).
014200*
014300 01  TEMP-ID-QTY-WORK.
014400     05  TEMP-ID                  PIC 9(05).
014500     05  TEMP-QTY                 PIC S9(05).
014600     05  FILLER                      PIC X(10).
014700*
014800 01  DEBUG-AREA.
014900     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
015000     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
015100                                     PIC S9(03) COMP-3.
015200     05  FILLER                      PIC X(10).
015300*
015400 LINKAGE SECTION.
015500 01  POHRET-PARMS.
015600     05  REQUEST-CODE             PIC X(12).
015700     05  PHONE                    PIC 9(10).
015800     05  ITEM-ID                  PIC 9(05).
015900     05  TAXED-TOTAL              PIC S9(09)V99.
016000     05  RESULT-FLAG              PIC X(01).
016100         88  RESULT-YES           VALUE "Y".
016200         88  RESULT-NO            VALUE "N".
016300     05  FILLER                      PIC X(10).
016400*
016500******************************************************************
016600 PROCEDURE DIVISION USING POHRET-PARMS.
016700******************************************************************
016800*
016900 000-MAIN-RTN.
017000     MOVE "N" TO RESULT-FLAG.
017100     EVALUATE REQUEST-CODE
017110         WHEN "START-POH"
017120             PERFORM 100-START-POH-TRAN   THRU 100-EXIT
017200         WHEN "END-POS"
017300             PERFORM 200-END-POS-TRAN     THRU 200-EXIT
017400         WHEN "RETRIEVE-TEMP"
017500             PERFORM 400-RETRIEVE-TEMP     THRU 400-EXIT
017600         WHEN "DELETE-TEMP-ITEM"
017700             PERFORM 500-DELETE-TEMP-ITEM  THRU 500-EXIT
017800         WHEN OTHER
017900             MOVE "N" TO RESULT-FLAG
018000     END-EVALUATE.
018100     GOBACK.
018110*
018120 100-START-POH-TRAN.
018130*    BEGINS A NEW RETURN.  CARTENG LOADS THE ITEM MASTER AND
018140*    CLEARS THE CART; POHRET THEN OPENS A FRESH SCRATCH FILE AND
018150*    LAYS DOWN THE "Return" TYPE LINE FOLLOWED BY THE PHONE LINE
018160*    RECOVERY READS BACK ON LINES 1 AND 2.  PHONE DEFAULTS TO
018170*    ZERO WHEN THE CALLER HAS NO PHONE ON HAND.
018180     MOVE "START-NEW" TO CE-REQUEST-CODE.
018190     CALL "CARTENG" USING CE-CALL-AREA.
018195     OPEN OUTPUT TMPFILE.
018200     MOVE SPACES TO HEADER-LINE-OUT.
018205     MOVE "Return" TO HEADER-LINE-OUT(1:6).
018210     MOVE HEADER-LINE-OUT TO TMP-LINE-RECORD.
018215     WRITE TMP-LINE-RECORD.
018220     MOVE SPACES TO HEADER-LINE-OUT.
018225     MOVE PHONE TO PHONE-ED.
018230     MOVE PHONE-ED TO HEADER-LINE-OUT(1:10).
018235     MOVE HEADER-LINE-OUT TO TMP-LINE-RECORD.
018240     WRITE TMP-LINE-RECORD.
018245     CLOSE TMPFILE.
018250     MOVE CE-RESULT-FLAG TO RESULT-FLAG.
018255 100-EXIT.
018260     EXIT.
018265*
018270*
018300 200-END-POS-TRAN.
018400*    AN EMPTY CART FINALISES TO 0.00 AND STAYS EMPTY.
018500*    NO OUTSTANDING RETURNS ALSO FINALISES TO 0.00.
018600     MOVE ZERO TO FEE-TOTAL.
018700     MOVE "CART-SIZE" TO CE-REQUEST-CODE.
018800     CALL "CARTENG" USING CE-CALL-AREA.
018900     MOVE CE-NDX TO CART-SIZE.
019000     IF CART-SIZE = ZERO
019100         MOVE ZERO TO TAXED-TOTAL
019200         MOVE "Y" TO RESULT-FLAG
019300         GO TO 200-EXIT
019400     END-IF.
019500     MOVE "LOAD-RETURNS"  TO CM-REQUEST-CODE.
019600     MOVE PHONE        TO CM-PHONE.
019700     CALL "CUSMGMT" USING CM-CALL-AREA.
019800     MOVE CM-NDX TO RETURN-COUNT.
019900     PERFORM 230-LOAD-RETURN-LINE THRU 230-EXIT
020000         VARYING RET-NDX FROM 1 BY 1
020100         UNTIL RET-NDX > RETURN-COUNT.
020200     OPEN EXTEND RETFILE.
020300     IF RET-NOT-FOUND
020400         OPEN OUTPUT RETFILE
020500     END-IF.
020600     PERFORM 250-MATCH-AND-FEE-LINE THRU 250-EXIT
020700         VARYING NDX FROM 1 BY 1
020800         UNTIL NDX > CART-SIZE.
020900     PERFORM 260-WRITE-FEE-TOTAL THRU 260-EXIT.
021000     CLOSE RETFILE.
021100     MOVE "REWRITE" TO IM-REQUEST-CODE.
021200     CALL "ITMPOST" USING IM-CALL-AREA.
021300     MOVE "CLEAR-CART" TO CE-REQUEST-CODE.
021400     CALL "CARTENG" USING CE-CALL-AREA.
021500     MOVE FEE-TOTAL TO TAXED-TOTAL.
021600     MOVE "Y" TO RESULT-FLAG.
021700 200-EXIT.
021800     EXIT.
021900*
022000 230-LOAD-RETURN-LINE.
022100     MOVE "GET-RETURN-LINE" TO CM-REQUEST-CODE.
022200     MOVE RET-NDX        TO CM-NDX.
022300     CALL "CUSMGMT" USING CM-CALL-AREA.
022400     IF NOT CM-RESULT-YES
022500         GO TO 230-EXIT
022600     END-IF.
022700     MOVE CM-ITEM-ID   TO RI-T-ITEM-ID(RET-NDX).
022800     MOVE CM-DAYS-OUT  TO RI-T-DAYS-OUT(RET-NDX).
022900 230-EXIT.
023000     EXIT.
023100*
023200 250-MATCH-AND-FEE-LINE.
023300*    LATE FEE = QUANTITY * UNIT PRICE * 0.10 * DAYS-OUT,
023400*    CHARGED ONLY WHEN THE CART ITEM MATCHES AN OUTSTANDING RETURN FOR
023500*    THIS CUSTOMER.  NO MATCH, NO FEE, NO LOG LINE.
023600     MOVE "GET-LINE"   TO CE-REQUEST-CODE.
023700     MOVE NDX       TO CE-NDX.
023800     CALL "CARTENG" USING CE-CALL-AREA.
023900     IF NOT CE-RESULT-YES
024000         GO TO 250-EXIT
024100     END-IF.
024200     MOVE "N" TO MATCH-SW.
024300     MOVE ZERO TO RET-NDX.
024400     PERFORM 252-TEST-RETURN-MATCH THRU 252-EXIT
024500         VARYING RET-NDX FROM 1 BY 1
024600         UNTIL RET-NDX > RETURN-COUNT
024700            OR ITEM-MATCHED.
024800     IF NOT ITEM-MATCHED
024900         GO TO 250-EXIT
025000     END-IF.
025100     COMPUTE LINE-FEE ROUNDED =
025200             CE-QUANTITY * CE-UNIT-PRICE
025300                 * 0.10 * RI-T-DAYS-OUT(RET-NDX).
025400     ADD LINE-FEE TO FEE-TOTAL.
025500     MOVE SPACES TO RETURN-LINE-OUT.
025600     MOVE CE-ITEM-ID  TO ID-ED.
025700     MOVE CE-QUANTITY TO QTY-ED.
025800     MOVE LINE-FEE    TO FEE-ED.
025900     STRING ID-ED           DELIMITED BY SIZE
026000            " "                DELIMITED BY SIZE
026100            CE-ITEM-NAME    DELIMITED BY SPACE
026200            " "                DELIMITED BY SIZE
026300            QTY-ED          DELIMITED BY SIZE
026400            " "                DELIMITED BY SIZE
026500            FEE-ED          DELIMITED BY SIZE
026600       INTO RETURN-LINE-OUT
026700     END-STRING.
026800     MOVE RETURN-LINE-OUT TO RET-LINE-RECORD.
026900     WRITE RET-LINE-RECORD.
027000     MOVE "POST-LINE"    TO IM-REQUEST-CODE.
027100     MOVE CE-ITEM-ID  TO IM-ITEM-ID.
027200     MOVE CE-QUANTITY TO IM-QUANTITY.
027300     MOVE "+"            TO IM-DIRECTION.
027400     CALL "ITMPOST" USING IM-CALL-AREA.
027500     MOVE "UPDATE-RENTAL-STATUS" TO CM-REQUEST-CODE.
027600     MOVE PHONE               TO CM-PHONE.
027700     MOVE CE-ITEM-ID          TO CM-ITEM-ID.
027800     CALL "CUSMGMT" USING CM-CALL-AREA.
027900 250-EXIT.
028000     EXIT.
028100*
028200 252-TEST-RETURN-MATCH.
028300     IF RI-T-ITEM-ID(RET-NDX) = CE-ITEM-ID
028400         MOVE "Y" TO MATCH-SW
028500     END-IF.
028600 252-EXIT.
028700     EXIT.
028800*
028900 260-WRITE-FEE-TOTAL.
029000     MOVE SPACES TO RETURN-LINE-OUT.
029100     MOVE FEE-TOTAL TO TOTAL-ED.
029200     STRING "Total late fees: "   DELIMITED BY SIZE
029300            TOTAL-ED           DELIMITED BY SIZE
029400       INTO RETURN-LINE-OUT
029500     END-STRING.
029600     MOVE RETURN-LINE-OUT TO RET-LINE-RECORD.
029700     WRITE RET-LINE-RECORD.
029800 260-EXIT.
029900     EXIT.
030000*
030100 400-RETRIEVE-TEMP.
030200*    RULE - MISSING OR EMPTY SCRATCH FILE LEAVES THE CART EMPTY,
030300*    WITH NO ERROR RETURNED.  LINE 1 IS THE TYPE LINE, LINE 2 IS
030400*    THE PHONE LINE, ITEM LINES START ON LINE 3.
030500     MOVE ZERO TO LINE-NO-SW.
030600     OPEN INPUT TMPFILE.
030700     IF TMP-NOT-FOUND
030800         MOVE "Y" TO RESULT-FLAG
030900         GO TO 400-EXIT
031000     END-IF.
031100     PERFORM 410-RETRIEVE-TEMP-LINE THRU 410-EXIT
031200         UNTIL TMP-AT-END.
031300     CLOSE TMPFILE.
031400     MOVE "Y" TO RESULT-FLAG.
031500 400-EXIT.
031600     EXIT.
031700*
031800 410-RETRIEVE-TEMP-LINE.
031900     READ TMPFILE
032000         AT END
032100             CONTINUE
032200         NOT AT END
032300             IF LINE-NO-SW < 3
032400                 ADD 1 TO LINE-NO-SW
032500             ELSE
032600                 PERFORM 420-ENTER-TEMP-LINE THRU 420-EXIT
032700             END-IF
032800     END-READ.
032900 410-EXIT.
033000     EXIT.
033100*
033200 420-ENTER-TEMP-LINE.
033300     MOVE ZERO TO TEMP-ID, TEMP-QTY.
033400     UNSTRING TMP-LINE-RECORD DELIMITED BY SPACE
033500         INTO TEMP-ID, TEMP-QTY
033600     END-UNSTRING.
033700     IF TEMP-ID NOT NUMERIC OR TEMP-QTY NOT NUMERIC
033800         GO TO 420-EXIT
033900     END-IF.
034000     MOVE "ENTER-ITEM"   TO CE-REQUEST-CODE.
034100     MOVE TEMP-ID     TO CE-ITEM-ID.
034200     MOVE TEMP-QTY    TO CE-QUANTITY.
034300     CALL "CARTENG" USING CE-CALL-AREA.
034400 420-EXIT.
034500     EXIT.
034600*
034700 500-DELETE-TEMP-ITEM.
034800*    REWRITES THE SCRATCH FILE WITHOUT THE LINE MATCHING
034900*    ITEM-ID, PRESERVING THE TYPE LINE AND THE PHONE LINE.
035000*    ALSO DROPS THE MATCHING CART LINE.
035100     MOVE ZERO TO TEMP-LINE-COUNT.
035200     OPEN INPUT TMPFILE.
035300     IF TMP-NOT-FOUND
035400         MOVE "N" TO RESULT-FLAG
035500         GO TO 500-EXIT
035600     END-IF.
035700     PERFORM 510-READ-TEMP-LINE THRU 510-EXIT
035800         UNTIL TMP-AT-END.
035900     CLOSE TMPFILE.
036000     OPEN OUTPUT TMPFILE.
036100     PERFORM 520-REWRITE-TEMP-LINE THRU 520-EXIT
036200         VARYING NDX FROM 1 BY 1
036300         UNTIL NDX > TEMP-LINE-COUNT.
036400     CLOSE TMPFILE.
036500     MOVE "REMOVE-ITEM" TO CE-REQUEST-CODE.
036600     MOVE ITEM-ID    TO CE-ITEM-ID.
036700     CALL "CARTENG" USING CE-CALL-AREA.
036800     MOVE "Y" TO RESULT-FLAG.
036900 500-EXIT.
037000     EXIT.
037100*
037200 510-READ-TEMP-LINE.
037300     READ TMPFILE
037400         AT END
037500             CONTINUE
037600         NOT AT END
037700             IF TEMP-LINE-COUNT < 100
037800                 ADD 1 TO TEMP-LINE-COUNT
037900                 MOVE TMP-LINE-RECORD
038000                     TO TEMP-LINE(TEMP-LINE-COUNT)
038100             END-IF
038200     END-READ.
038300 510-EXIT.
038400     EXIT.
038500*
038600 520-REWRITE-TEMP-LINE.
038700     IF NDX < 3
038800         MOVE TEMP-LINE(NDX) TO TMP-LINE-RECORD
038900         WRITE TMP-LINE-RECORD
039000         GO TO 520-EXIT
039100     END-IF.
039200     UNSTRING TEMP-LINE(NDX) DELIMITED BY SPACE
039300         INTO TEMP-ID, TEMP-QTY
039400     END-UNSTRING.
039500     IF TEMP-ID NOT = ITEM-ID
039600         MOVE TEMP-LINE(NDX) TO TMP-LINE-RECORD
039700         WRITE TMP-LINE-RECORD
039800     END-IF.
039900 520-EXIT.
040000     EXIT.
040100*
