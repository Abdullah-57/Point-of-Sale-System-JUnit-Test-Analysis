000100******************************************************************
000200*                                                                *
000300*    C P N M A S T   -   C O U P O N   C O D E   F I L E         *
000400*                                                                *
000500*    ONE VALID COUPON CODE PER LINE.  READ-ONLY - THE STORE      *
000600*    NEVER WRITES THIS FILE FROM THE POS SUBSYSTEM.  A CODE      *
000700*    PRESENT ANYWHERE IN THE FILE IS GOOD FOR THE STANDARD       *
000800*    10% CART DISCOUNT.                                         *
000900*                                                                *
001000*    MAINT HISTORY -                                             *
001100*      005  11/09/91  R.HUFNAGEL   ORIGINAL LAYOUT                CL*01
001200*      010  09/02/96  P.ISHERWOOD  WIDENED CODE FROM X(10) TO    CL*02
001300*                     X(20) - MARKETING WANTS LONGER SEASONAL    CL*02
001400*                     PROMO CODES                                CL*02
001450*      026  06/02/06  L.FENWICK    REQ 6190 - CARTENG NOW PULLS  CL*03
001460*                     THIS COPYBOOK IN DIRECTLY RATHER THAN      CL*03
001470*                     DECLARING ITS OWN FLAT 20-BYTE FD RECORD   CL*03
001500******************************************************************
001600*
001700 01  COUPON-ENTRY.
001800     05  CP-COUPON-CODE              PIC X(20).
001900     05  FILLER                      PIC X(10).
002000*
