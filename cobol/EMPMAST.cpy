000100******************************************************************
000200*                                                                *
000300*    E M P M A S T   -   E M P L O Y E E   M A S T E R           *
000400*                                                                *
000500*    ONE ENTRY PER STORE EMPLOYEE.  FILE FORMAT IS ONE TEXT      *
000600*    LINE PER EMPLOYEE, FIELDS SEPARATED BY A SINGLE SPACE, IN   *
000700*    THIS ORDER -                                                *
000800*        USERNAME  POSITION  EMP-NAME  PASSWORD                  *
000900*    EMP-NAME MAY ITSELF CONTAIN AN EMBEDDED SPACE (FIRST AND    *
001000*    LAST NAME) SO IT IS ALWAYS THE NEXT-TO-LAST TWO TOKENS ON   *
001100*    THE LINE AND PASSWORD THE LAST TOKEN - EMPMNT UNSTRINGS     *
001200*    FROM THE RIGHT FOR THOSE TWO FIELDS.                        *
001300*                                                                *
001400*    MAINT HISTORY -                                             *
001500*      003  11/02/91  R.HUFNAGEL   ORIGINAL LAYOUT                CL*01
001600*      009  06/30/96  P.ISHERWOOD  POSITION WIDENED X(8) TO      CL*02
001700*                     X(10) TO ACCOMMODATE "CASHIER"/"ADMIN"     CL*02
001800*                     FULL-WORD VALUES INSTEAD OF CODES          CL*02
001900*      016  02/24/99  T.OKONKWO    Y2K REVIEW - NO DATE FIELDS   CL*03
002000*                     ON THIS RECORD, NO CHANGE REQUIRED         CL*03
002100******************************************************************
002200*
002300 01  EMPLOYEE-MASTER-ENTRY.
002400     05  EM-USERNAME                 PIC X(10).
002500     05  EM-POSITION                 PIC X(10).
002600         88  EM-POSITION-CASHIER     VALUE "Cashier".
002700         88  EM-POSITION-ADMIN       VALUE "Admin".
002800     05  EM-EMP-NAME                 PIC X(30).
002900     05  EM-PASSWORD                 PIC X(20).
003000     05  FILLER                      PIC X(10).
003100*
003200 01  EMPLOYEE-MASTER-TABLE.
003300     05  EM-TABLE-COUNT              PIC S9(05) COMP-3 VALUE 0.
003400     05  EM-ENTRY OCCURS 0 TO 300 TIMES
003500                 DEPENDING ON EM-TABLE-COUNT
003600                 INDEXED BY EM-NDX.
003700         10  EM-T-USERNAME           PIC X(10).
003800         10  EM-T-POSITION           PIC X(10).
003900         10  EM-T-EMP-NAME           PIC X(30).
004000         10  EM-T-PASSWORD           PIC X(20).
004100*
004200 01  EM-LINE-WORK.
004300     05  EM-LINE-IN                  PIC X(80).
004400     05  EM-LINE-OUT                 PIC X(80).
004500     05  EM-NEXT-USERNAME-NUM        PIC 9(06).
004600*
