000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     POSSYS.
000400 AUTHOR.         R. HUFNAGEL.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   11/25/1991.
000700 DATE-COMPILED.  11/25/1991.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    POSSYS HANDLES OPERATOR SIGN-ON/SIGN-OFF AND TELLS THE       *
001300*    FRONT-COUNTER MENU WHETHER AN INTERRUPTED TRANSACTION IS     *
001400*    SITTING ON THE SCRATCH FILE, AND WHAT KIND.  IT IS THE       *
001500*    ONLY PROGRAM THAT OPENS THE EMPLOYEE FILE FOR A PASSWORD     *
001600*    CHECK (EMPMNT OWNS IT FOR MAINTENANCE).                      *
001700*                                                                *
001800*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
001900*        READ-FILE          LOADS THE EMPLOYEE TABLE              *
002000*        LOG-IN             CHECKS USERNAME/PASSWORD, LOGS THE    *
002100*                           SIGN-ON                                *
002200*        LOG-OUT            LOGS THE SIGN-OFF OF THE LAST         *
002300*                           SUCCESSFUL LOG-IN                      *
002400*        CHECK-TEMP         TRUE WHEN THE SCRATCH FILE EXISTS      *
002500*        CONTINUE-FROM-TEMP RETURNS THE SCRATCH FILE'S TYPE LINE  *
002600*                                                                *
002700*    CHANGE LOG -                                                *
002800*      007  11/25/91  R.HUFNAGEL   ORIGINAL WRITE-UP              CL*01
002900*      013  07/02/96  P.ISHERWOOD  AUDIT LOG LINE WIDENED TO      CL*02
003000*                     CARRY THE FULL EMPLOYEE NAME, NOT JUST      CL*02
003100*                     THE USERNAME                                 CL*02
003200*      019  01/11/99  T.OKONKWO    Y2K REVIEW - AUDIT TIMESTAMP   CL*03
003300*                     STAYS HH:MM:SS FROM ACCEPT FROM TIME, NO    CL*03
003400*                     CENTURY DIGITS INVOLVED, NO CHANGE REQUIRED  CL*03
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT EMPFILE ASSIGN TO EMPFILE
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS EMPFILE-STATUS.
004700     SELECT TMPFILE ASSIGN TO TMPFILE
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS TMPFILE-STATUS.
005000     SELECT LOGFILE ASSIGN TO LOGFILE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS LOGFILE-STATUS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  EMPFILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  EMP-LINE-RECORD                 PIC X(80).
005900*
006000 FD  TMPFILE
006100     LABEL RECORDS ARE STANDARD.
006200 01  TMP-LINE-RECORD                 PIC X(80).
006300*
006400 FD  LOGFILE
006500     LABEL RECORDS ARE STANDARD.
006600 01  LOG-LINE-RECORD                 PIC X(80).
006700*
006800 WORKING-STORAGE SECTION.
006900 01  FILE-STATUSES.
007000     05  EMPFILE-STATUS           PIC X(02) VALUE SPACES.
007100         88  EMP-SUCCESSFUL          VALUE "00".
007200         88  EMP-NOT-FOUND           VALUE "35".
007300         88  EMP-AT-END              VALUE "10".
007400     05  EMPFILE-STATUS-2 REDEFINES EMPFILE-STATUS
007500                                     PIC 9(02).
007600     05  TMPFILE-STATUS           PIC X(02) VALUE SPACES.
007700         88  TMP-SUCCESSFUL          VALUE "00".
007800         88  TMP-NOT-FOUND           VALUE "35".
007900     05  TMPFILE-STATUS-2 REDEFINES TMPFILE-STATUS
008000                                     PIC 9(02).
008100     05  LOGFILE-STATUS           PIC X(02) VALUE SPACES.
008200         88  LOG-SUCCESSFUL          VALUE "00".
008300         88  LOG-NOT-FOUND           VALUE "35".
008400     05  LOGFILE-STATUS-2 REDEFINES LOGFILE-STATUS
008500                                     PIC 9(02).
008600     05  FILLER                      PIC X(10).
008700*
008800 01  SWITCHES.
008900     05  FOUND-SW                 PIC X(01) VALUE "N".
009000         88  EMPLOYEE-FOUND       VALUE "Y".
009100     05  FILLER                      PIC X(10).
009200*
009300 01  COUNTERS.
009400     05  NDX                      PIC S9(05) COMP-3 VALUE 0.
009500     05  FOUND-NDX                PIC S9(05) COMP-3 VALUE 0.
009600     05  FILLER                      PIC X(10).
009700*
009800 COPY EMPMAST.
009900*
009950 01  NAME-PARSE-WORK.
009960     05  FIRST-NAME               PIC X(15).
009970     05  LAST-NAME                PIC X(15).
009980     05  FILLER                      PIC X(10).
009990*
010000 01  SIGNED-ON-AREA.
010100     05  SIGNED-ON-USERNAME       PIC X(10) VALUE SPACES.
010200     05  SIGNED-ON-NAME           PIC X(30) VALUE SPACES.
010300     05  SIGNED-ON-POSITION       PIC X(10) VALUE SPACES.
010400     05  FILLER                      PIC X(10).
010500*
010600 01  TIME-WORK.
010700     05  CURRENT-TIME             PIC 9(08).
010800     05  CURRENT-TIME-NUM REDEFINES CURRENT-TIME.
010900         10  TIME-HH              PIC 99.
011000         10  TIME-MM              PIC 99.
011100         10  TIME-SS              PIC 99.
011200         10  FILLER                  PIC 99.
011300     05  TIME-ED                  PIC 99/99/99.
011400     05  FILLER                      PIC X(10).
011500*
011600 01  LOG-LINE-WORK                PIC X(80).
011700*
011800 01  DEBUG-AREA.
011900     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
012000     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
012100                                     PIC S9(03) COMP-3.
012200     05  FILLER                      PIC X(10).
012300*
012400 LINKAGE SECTION.
012500 01  POSSYS-PARMS.
012600     05  REQUEST-CODE             PIC X(12).
012700     05  USERNAME                 PIC X(10).
012800     05  PASSWORD                 PIC X(20).
012900     05  POSITION-CODE            PIC S9(01).
013000     05  TEMP-TYPE                PIC X(08).
013100     05  RESULT-FLAG              PIC X(01).
013200         88  RESULT-YES           VALUE "Y".
013300         88  RESULT-NO            VALUE "N".
013400     05  FILLER                      PIC X(10).
013500*
013600******************************************************************
013700 PROCEDURE DIVISION USING POSSYS-PARMS.
013800******************************************************************
013900*
014000 000-MAIN-RTN.
014100     MOVE "N" TO RESULT-FLAG.
014200     EVALUATE REQUEST-CODE
014300         WHEN "READ-FILE"
014400             PERFORM 100-READ-EMPLOYEE-FILE THRU 100-EXIT
014500         WHEN "LOG-IN"
014600             PERFORM 200-LOG-IN             THRU 200-EXIT
014700         WHEN "LOG-OUT"
014800             PERFORM 300-LOG-OUT            THRU 300-EXIT
014900         WHEN "CHECK-TEMP"
015000             PERFORM 400-CHECK-TEMP         THRU 400-EXIT
015100         WHEN "CONTINUE-FROM-TEMP"
015200             PERFORM 500-CONTINUE-FROM-TEMP THRU 500-EXIT
015300         WHEN OTHER
015400             MOVE "N" TO RESULT-FLAG
015500     END-EVALUATE.
015600     GOBACK.
015700*
015800 100-READ-EMPLOYEE-FILE.
015900*    A MISSING OR UNREADABLE FILE LEAVES THE TABLE EMPTY - NOT AN
016000*    ERROR.
016100     MOVE ZERO TO EM-TABLE-COUNT.
016200     OPEN INPUT EMPFILE.
016300     IF EMP-NOT-FOUND
016400         MOVE "Y" TO RESULT-FLAG
016500         GO TO 100-EXIT
016600     END-IF.
016700     PERFORM 110-READ-EMPLOYEE-LINE THRU 110-EXIT
016800         UNTIL EMP-AT-END.
016900     CLOSE EMPFILE.
017000     MOVE "Y" TO RESULT-FLAG.
017100 100-EXIT.
017200     EXIT.
017300*
017400 110-READ-EMPLOYEE-LINE.
017500*    THE EMPLOYEE NAME IS ALWAYS FIRST-NAME/LAST-NAME (TWO
017600*    TOKENS), SO THE LINE ALWAYS UNSTRINGS INTO EXACTLY FIVE
017700*    SPACE-DELIMITED TOKENS - SEE EMPMAST.
017800     READ EMPFILE
017900         AT END
018000             CONTINUE
018100         NOT AT END
018200             IF EM-TABLE-COUNT < 300
018300                 ADD 1 TO EM-TABLE-COUNT
018400                 MOVE EMP-LINE-RECORD TO EM-LINE-IN
018500                 UNSTRING EM-LINE-IN DELIMITED BY SPACE
018600                     INTO EM-T-USERNAME(EM-TABLE-COUNT)
018700                          EM-T-POSITION(EM-TABLE-COUNT)
018800                          FIRST-NAME
018900                          LAST-NAME
019000                          EM-T-PASSWORD(EM-TABLE-COUNT)
019100                 END-UNSTRING
019200                 MOVE SPACES TO EM-T-EMP-NAME(EM-TABLE-COUNT)
019300                 STRING FIRST-NAME DELIMITED BY SPACE
019400                        " "           DELIMITED BY SIZE
019500                        LAST-NAME  DELIMITED BY SPACE
019600                   INTO EM-T-EMP-NAME(EM-TABLE-COUNT)
019700                 END-STRING
019800             END-IF
019900     END-READ.
020000 110-EXIT.
020100     EXIT.
020200*
020250 200-LOG-IN.
020300*    FINDS THE EMPLOYEE WHOSE USERNAME AND PASSWORD BOTH MATCH.
020350*    RETURNS POSITION CODE 1 FOR CASHIER, 2 FOR ADMIN, 0 FOR NO
020400*    MATCH.  A SUCCESSFUL LOG-IN WRITES THE SIGN-ON AUDIT LINE.
020450     MOVE ZERO TO POSITION-CODE.
020500     MOVE "N" TO FOUND-SW.
020550     IF EM-TABLE-COUNT > ZERO
020600         PERFORM 210-TEST-CREDENTIALS THRU 210-EXIT
020650             VARYING NDX FROM 1 BY 1
020700             UNTIL NDX > EM-TABLE-COUNT
020750                OR EMPLOYEE-FOUND
020800     END-IF.
020850     IF NOT EMPLOYEE-FOUND
020900         MOVE "Y" TO RESULT-FLAG
020950         GO TO 200-EXIT
021000     END-IF.
021050     MOVE EM-T-USERNAME(FOUND-NDX) TO SIGNED-ON-USERNAME.
021100     MOVE EM-T-EMP-NAME(FOUND-NDX) TO SIGNED-ON-NAME.
021150     MOVE EM-T-POSITION(FOUND-NDX) TO SIGNED-ON-POSITION.
021200     IF EM-T-POSITION(FOUND-NDX) = "Cashier"
021250         MOVE 1 TO POSITION-CODE
021300     ELSE
021350         MOVE 2 TO POSITION-CODE
021400     END-IF.
021450     PERFORM 220-WRITE-LOGIN-LINE THRU 220-EXIT.
021500     MOVE "Y" TO RESULT-FLAG.
021550 200-EXIT.
021600     EXIT.
021650*
021700 210-TEST-CREDENTIALS.
021750     IF EM-T-USERNAME(NDX) = USERNAME
021800        AND EM-T-PASSWORD(NDX) = PASSWORD
021850         MOVE "Y"    TO FOUND-SW
021900         MOVE NDX TO FOUND-NDX
021950     END-IF.
022000 210-EXIT.
022050     EXIT.
022100*
022150 220-WRITE-LOGIN-LINE.
022200     ACCEPT CURRENT-TIME FROM TIME.
022250     MOVE TIME-HH TO TIME-ED(1:2).
022300     MOVE TIME-MM TO TIME-ED(4:2).
022350     MOVE TIME-SS TO TIME-ED(7:2).
022400     MOVE SPACES TO LOG-LINE-WORK.
022450     STRING SIGNED-ON-NAME     DELIMITED BY SPACE
022500            " ("                  DELIMITED BY SIZE
022550            SIGNED-ON-USERNAME DELIMITED BY SPACE
022600            " "                   DELIMITED BY SIZE
022650            SIGNED-ON-POSITION DELIMITED BY SPACE
022700            ") logs into POS System. Time: " DELIMITED BY SIZE
022750            TIME-ED            DELIMITED BY SIZE
022800       INTO LOG-LINE-WORK
022850     END-STRING.
022900     OPEN EXTEND LOGFILE.
022950     IF LOG-NOT-FOUND
023000         OPEN OUTPUT LOGFILE
023050     END-IF.
023100     MOVE LOG-LINE-WORK TO LOG-LINE-RECORD.
023150     WRITE LOG-LINE-RECORD.
023200     CLOSE LOGFILE.
023250 220-EXIT.
023300     EXIT.
025700*
025800 300-LOG-OUT.
025900*    WRITES THE SIGN-OFF LINE FOR THE OPERATOR OF THE LAST
026000*    SUCCESSFUL LOG-IN.
026100     IF SIGNED-ON-USERNAME = SPACES
026200         MOVE "N" TO RESULT-FLAG
026300         GO TO 300-EXIT
026400     END-IF.
026500     ACCEPT CURRENT-TIME FROM TIME.
026600     MOVE TIME-HH TO TIME-ED(1:2).
026700     MOVE TIME-MM TO TIME-ED(4:2).
026800     MOVE TIME-SS TO TIME-ED(7:2).
026900     MOVE SPACES TO LOG-LINE-WORK.
027000     STRING SIGNED-ON-NAME     DELIMITED BY SPACE
027100            " ("                  DELIMITED BY SIZE
027200            SIGNED-ON-USERNAME DELIMITED BY SPACE
027300            " "                   DELIMITED BY SIZE
027400            SIGNED-ON-POSITION DELIMITED BY SPACE
027500            ") logs out of POS System. Time: " DELIMITED BY SIZE
027600            TIME-ED            DELIMITED BY SIZE
027700       INTO LOG-LINE-WORK
027800     END-STRING.
027900     OPEN EXTEND LOGFILE.
028000     IF LOG-NOT-FOUND
028100         OPEN OUTPUT LOGFILE
028200     END-IF.
028300     MOVE LOG-LINE-WORK TO LOG-LINE-RECORD.
028400     WRITE LOG-LINE-RECORD.
028500     CLOSE LOGFILE.
028600     MOVE SPACES TO SIGNED-ON-USERNAME, SIGNED-ON-NAME,
028700                     SIGNED-ON-POSITION.
028800     MOVE "Y" TO RESULT-FLAG.
028900 300-EXIT.
029000     EXIT.
029100*
029200 400-CHECK-TEMP.
029300     OPEN INPUT TMPFILE.
029400     IF TMP-NOT-FOUND
029500         MOVE "N" TO RESULT-FLAG
029600         GO TO 400-EXIT
029700     END-IF.
029800     CLOSE TMPFILE.
029900     MOVE "Y" TO RESULT-FLAG.
030000 400-EXIT.
030100     EXIT.
030200*
030300 500-CONTINUE-FROM-TEMP.
030400*    RETURNS THE SCRATCH FILE'S TYPE LINE WHEN IT IS "Sale",
030500*    "Rental" OR "Return" - SPACES FOR ANYTHING ELSE, INCLUDING A
030600*    MISSING OR EMPTY FILE.
030700     MOVE SPACES TO TEMP-TYPE.
030800     OPEN INPUT TMPFILE.
030900     IF TMP-NOT-FOUND
031000         MOVE "Y" TO RESULT-FLAG
031100         GO TO 500-EXIT
031200     END-IF.
031300     READ TMPFILE
031400         AT END
031500             CONTINUE
031600         NOT AT END
031700             IF TMP-LINE-RECORD(1:4) = "Sale"
031800                 MOVE "Sale"   TO TEMP-TYPE
031900             ELSE
032000                 IF TMP-LINE-RECORD(1:6) = "Rental"
032100                     MOVE "Rental" TO TEMP-TYPE
032200                 ELSE
032300                     IF TMP-LINE-RECORD(1:6) = "Return"
032400                         MOVE "Return" TO TEMP-TYPE
032500                     END-IF
032600                 END-IF
032700             END-IF
032800     END-READ.
032900     CLOSE TMPFILE.
033000     MOVE "Y" TO RESULT-FLAG.
033100 500-EXIT.
033200     EXIT.
033300*
