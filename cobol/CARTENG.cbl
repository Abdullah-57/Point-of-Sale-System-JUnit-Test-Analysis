000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     CARTENG.
000400 AUTHOR.         R. HUFNAGEL.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   11/20/1991.
000700 DATE-COMPILED.  11/20/1991.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    CARTENG IS THE COMMON CART ENGINE SHARED BY THE SALE,        *
001300*    RENTAL AND RETURN FRONT ENDS (POSALE, PORENT, POHRET).  IT   *
001400*    HOLDS THE WORKING CART TABLE IN ITS OWN WORKING-STORAGE FOR  *
001500*    THE LIFE OF THE RUN UNIT - THE CALLING PROGRAM NEVER SEES    *
001600*    THE TABLE ITSELF, ONLY ONE LINE AT A TIME THROUGH GET-LINE.  *
001700*    CARTENG IN TURN CALLS ITMPOST TO LOAD AND LOOK UP ITEMS.     *
001800*                                                                *
001900*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
002000*        START-NEW    LOADS THE ITEM MASTER AND CLEARS THE CART   *
002100*        ENTER-ITEM   LOOKS UP ITEM-ID, APPENDS A CART LINE    *
002200*        UPDATE-TOTAL RECOMPUTES AND RETURNS THE CART TOTAL       *
002300*        COUPON       APPLIES THE 10% DISCOUNT IF COUPON-CODE  *
002400*                     IS FOUND IN THE COUPON FILE                 *
002500*        REMOVE-ITEM  DROPS THE LINE FOR ITEM-ID               *
002600*        VALID-CARD   CHECKS CARD-NUMBER FOR 16 NUMERIC DIGITS *
002700*        CREATE-TEMP  APPENDS "ID QTY" TO THE SCRATCH FILE        *
002800*        LAST-ITEM    RETURNS THE MOST RECENTLY ADDED LINE        *
002900*        CART-SIZE    RETURNS THE NUMBER OF CART LINES            *
003000*        GET-TOTAL    RETURNS THE STORED CART TOTAL               *
003100*        GET-LINE     RETURNS THE LINE AT NDX                  *
003200*        CLEAR-CART   EMPTIES THE CART AND ZEROES THE TOTAL       *
003300*                                                                *
003400*    CHANGE LOG -                                                *
003500*      006  11/20/91  R.HUFNAGEL   ORIGINAL WRITE-UP - REPLACES   CL*01
003600*                     THE OLD HAND-ADDED REGISTER TAPE            CL*01
003700*      013  07/21/97  P.ISHERWOOD  CART RAISED FROM 30 TO 100     CL*02
003800*                     LINES TO MATCH CARTTBL CHANGE 013           CL*02
003900*      019  11/02/03  L.FENWICK    REQ 5902 - ADDED VALID-CARD    CL*03
004000*                     REQUEST SO THE SALE FRONT END NO LONGER     CL*03
004100*                     SCANS THE CARD NUMBER ITSELF                CL*03
004200*      022  03/15/05  L.FENWICK    REQ 6044 - GET-LINE REPLACES   CL*04
004300*                     THE OLD BULK GET-CART CALL - PASSING THE    CL*04
004400*                     WHOLE TABLE ACROSS A CALL BOUNDARY WAS      CL*04
004500*                     OVERRUNNING THE LINKAGE AREA ON BIG CARTS   CL*04
004550*      026  06/02/06  L.FENWICK    REQ 6190 - COUPON SCAN NOW     CL*05
004560*                     MOVES THE INPUT LINE INTO THE CPNMAST      CL*05
004570*                     COPYBOOK LAYOUT AND COMPARES ON            CL*05
004580*                     CP-COUPON-CODE INSTEAD OF THE RAW LINE     CL*05
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CPNFILE ASSIGN TO CPNFILE
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS CPNFILE-STATUS.
005800     SELECT TMPFILE ASSIGN TO TMPFILE
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS TMPFILE-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CPNFILE
006500     LABEL RECORDS ARE STANDARD.
006600 01  CPN-LINE-RECORD                 PIC X(20).
006700*
006800 FD  TMPFILE
006900     LABEL RECORDS ARE STANDARD.
007000 01  TMP-LINE-RECORD                 PIC X(80).
007100*
007200 WORKING-STORAGE SECTION.
007300 01  FILE-STATUSES.
007400     05  CPNFILE-STATUS           PIC X(02) VALUE SPACES.
007500         88  CPN-SUCCESSFUL          VALUE "00".
007600         88  CPN-NOT-FOUND           VALUE "35".
007700         88  CPN-AT-END              VALUE "10".
007800     05  CPNFILE-STATUS-2 REDEFINES CPNFILE-STATUS
007900                                     PIC 9(02).
008000     05  TMPFILE-STATUS           PIC X(02) VALUE SPACES.
008100         88  TMP-SUCCESSFUL          VALUE "00".
008200         88  TMP-NOT-FOUND           VALUE "35".
008300     05  TMPFILE-STATUS-2 REDEFINES TMPFILE-STATUS
008400                                     PIC 9(02).
008500     05  FILLER                      PIC X(10).
008600*
008700 01  SWITCHES.
008800     05  FOUND-SW                 PIC X(01) VALUE "N".
008900         88  ITEM-FOUND           VALUE "Y".
009000     05  COUPON-FOUND-SW          PIC X(01) VALUE "N".
009100         88  COUPON-FOUND         VALUE "Y".
009200     05  FILLER                      PIC X(10).
009300*
009400 01  COUNTERS.
009500     05  REMOVE-AT-NDX            PIC S9(05) COMP-3 VALUE 0.
009600     05  MOVE-NDX                 PIC S9(05) COMP-3 VALUE 0.
009700     05  CARD-DIGIT-CT            PIC S9(02) COMP   VALUE 0.
009800     05  FILLER                      PIC X(10).
009900*
010000 COPY CARTTBL.
010100*
010150 COPY CPNMAST.
010180*
010200 01  ITM-CALL-AREA.
010300     05  ITM-REQUEST-CODE         PIC X(12).
010400     05  ITM-ITEM-ID              PIC 9(05).
010500     05  ITM-ITEM-NAME            PIC X(20).
010600     05  ITM-UNIT-PRICE           PIC 9(05)V99.
010700     05  ITM-QUANTITY             PIC S9(05).
010800     05  ITM-DIRECTION            PIC X(01).
010900     05  ITM-RESULT-FLAG          PIC X(01).
011000         88  ITM-RESULT-YES       VALUE "Y".
011100     05  FILLER                      PIC X(10).
011200*
011300 01  CARD-WORK.
011400     05  CARD-TRAILING-CT         PIC S9(02) COMP VALUE 0.
011500     05  CARD-16                  PIC X(16).
011600     05  FILLER                      PIC X(10).
011700*
011800 01  LINE-AMOUNT-WORK.
011900     05  LINE-AMOUNT              PIC S9(09)V99 VALUE 0.
012000     05  FILLER                      PIC X(10).
012100*
012200 01  TEMP-LINE-OUT                PIC X(80).
012300*
012400 01  DEBUG-AREA.
012500     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
012600     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
012700                                     PIC S9(03) COMP-3.
012800     05  FILLER                      PIC X(10).
012900*
013000 LINKAGE SECTION.
013100 01  CARTENG-PARMS.
013200     05  REQUEST-CODE             PIC X(12).
013300     05  ITEM-ID                  PIC 9(05).
013400     05  ITEM-NAME                PIC X(20).
013500     05  UNIT-PRICE               PIC 9(05)V99.
013600     05  QUANTITY                 PIC S9(05).
013700     05  CART-TOTAL               PIC S9(09)V99.
013800     05  COUPON-CODE              PIC X(20).
013900     05  CARD-NUMBER              PIC X(20).
014000     05  NDX                      PIC S9(05) COMP-3.
014100     05  RESULT-FLAG              PIC X(01).
014200         88  RESULT-YES           VALUE "Y".
014300         88  RESULT-NO            VALUE "N".
014400     05  FILLER                      PIC X(10).
014500*
014600******************************************************************
014700 PROCEDURE DIVISION USING CARTENG-PARMS.
014800******************************************************************
014900*
015000 000-MAIN-RTN.
015100     MOVE "N" TO RESULT-FLAG.
015200     EVALUATE REQUEST-CODE
015300         WHEN "START-NEW"
015400             PERFORM 100-START-NEW      THRU 100-EXIT
015500         WHEN "ENTER-ITEM"
015600             PERFORM 200-ENTER-ITEM     THRU 200-EXIT
015700         WHEN "UPDATE-TOTAL"
015800             PERFORM 300-UPDATE-TOTAL   THRU 300-EXIT
015900         WHEN "COUPON"
016000             PERFORM 400-APPLY-COUPON   THRU 400-EXIT
016100         WHEN "REMOVE-ITEM"
016200             PERFORM 500-REMOVE-ITEM    THRU 500-EXIT
016300         WHEN "VALID-CARD"
016400             PERFORM 600-VALIDATE-CARD  THRU 600-EXIT
016500         WHEN "CREATE-TEMP"
016600             PERFORM 700-CREATE-TEMP    THRU 700-EXIT
016700         WHEN "LAST-ITEM"
016800             PERFORM 800-LAST-ITEM      THRU 800-EXIT
016900         WHEN "CART-SIZE"
017000             PERFORM 810-CART-SIZE      THRU 810-EXIT
017100         WHEN "GET-TOTAL"
017200             PERFORM 820-GET-TOTAL      THRU 820-EXIT
017300         WHEN "GET-LINE"
017400             PERFORM 830-GET-LINE       THRU 830-EXIT
017500         WHEN "CLEAR-CART"
017600             PERFORM 900-CLEAR-CART     THRU 900-EXIT
017700         WHEN OTHER
017800             MOVE "N" TO RESULT-FLAG
017900     END-EVALUATE.
018000     GOBACK.
018100*
018200 100-START-NEW.
018300     PERFORM 900-CLEAR-CART THRU 900-EXIT.
018400     MOVE "LOAD"       TO ITM-REQUEST-CODE.
018500     CALL "ITMPOST" USING ITM-CALL-AREA.
018600     IF ITM-RESULT-YES
018700         MOVE "Y" TO RESULT-FLAG
018800     ELSE
018900         MOVE "N" TO RESULT-FLAG
019000     END-IF.
019100 100-EXIT.
019200     EXIT.
019300*
019400 200-ENTER-ITEM.
019500*    RULE - UNKNOWN ITEM-ID LEAVES THE CART UNCHANGED.
019600     MOVE "LOOKUP"     TO ITM-REQUEST-CODE.
019700     MOVE ITEM-ID   TO ITM-ITEM-ID.
019800     CALL "ITMPOST" USING ITM-CALL-AREA.
019900     IF NOT ITM-RESULT-YES
020000         MOVE "N" TO RESULT-FLAG
020100         GO TO 200-EXIT
020200     END-IF.
020300     IF CT-CART-COUNT >= 100
020400         MOVE "N" TO RESULT-FLAG
020500         GO TO 200-EXIT
020600     END-IF.
020700     ADD 1 TO CT-CART-COUNT.
020800     MOVE ITM-ITEM-ID    TO CT-ITEM-ID(CT-CART-COUNT).
020900     MOVE ITM-ITEM-NAME  TO CT-ITEM-NAME(CT-CART-COUNT).
021000     MOVE ITM-UNIT-PRICE TO CT-UNIT-PRICE(CT-CART-COUNT).
021100     MOVE QUANTITY       TO CT-QUANTITY(CT-CART-COUNT).
021200     MOVE CT-CART-COUNT     TO CT-LAST-ADDED-NDX.
021300     MOVE "Y" TO RESULT-FLAG.
021400 200-EXIT.
021500     EXIT.
021600*
021700 300-UPDATE-TOTAL.
021800*    EACH LINE AMOUNT IS UNIT-PRICE TIMES QUANTITY, AND THE
021900*    CART TOTAL IS SIMPLY THE SUM OF THE LINE AMOUNTS.
022000     MOVE ZERO TO CT-CART-TOTAL.
022100     IF CT-CART-COUNT > ZERO
022200         PERFORM 310-ADD-LINE-AMOUNT THRU 310-EXIT
022300             VARYING CT-NDX FROM 1 BY 1
022400             UNTIL CT-NDX > CT-CART-COUNT
022500     END-IF.
022600     MOVE CT-CART-TOTAL TO CART-TOTAL.
022700     MOVE "Y" TO RESULT-FLAG.
022800 300-EXIT.
022900     EXIT.
023000*
023100 310-ADD-LINE-AMOUNT.
023200     COMPUTE LINE-AMOUNT ROUNDED =
023300             CT-UNIT-PRICE(CT-NDX) * CT-QUANTITY(CT-NDX).
023400     ADD LINE-AMOUNT TO CT-CART-TOTAL.
023500 310-EXIT.
023600     EXIT.
023700*
023800 400-APPLY-COUPON.
023900*    A CODE PRESENT ANYWHERE IN THE COUPON FILE EARNS
024000*    A FLAT 10% DISCOUNT.  A MISSING/UNREADABLE FILE OR AN
024100*    UNMATCHED CODE LEAVES THE TOTAL UNCHANGED.
024200     MOVE "N" TO COUPON-FOUND-SW.
024300     OPEN INPUT CPNFILE.
024400     IF CPN-NOT-FOUND
024500         MOVE "N" TO RESULT-FLAG
024600         GO TO 400-EXIT
024700     END-IF.
024800     PERFORM 410-SCAN-COUPON-LINE THRU 410-EXIT
024900         UNTIL CPN-AT-END
025000            OR COUPON-FOUND.
025100     CLOSE CPNFILE.
025200     IF COUPON-FOUND
025300         COMPUTE CT-CART-TOTAL ROUNDED = CT-CART-TOTAL * 0.90
025400         MOVE CT-CART-TOTAL TO CART-TOTAL
025500         MOVE "Y" TO RESULT-FLAG
025600     ELSE
025700         MOVE "N" TO RESULT-FLAG
025800     END-IF.
025900 400-EXIT.
026000     EXIT.
026100*
026200 410-SCAN-COUPON-LINE.
026300     READ CPNFILE
026400         AT END
026500             CONTINUE
026600         NOT AT END
026650             MOVE CPN-LINE-RECORD TO COUPON-ENTRY
026700             IF CP-COUPON-CODE = COUPON-CODE
026800                 MOVE "Y" TO COUPON-FOUND-SW
026900             END-IF
027000     END-READ.
027100 410-EXIT.
027200     EXIT.
027300*
027400 500-REMOVE-ITEM.
027500     MOVE ZERO TO REMOVE-AT-NDX.
027600     IF CT-CART-COUNT > ZERO
027700         PERFORM 510-FIND-REMOVE-NDX THRU 510-EXIT
027800             VARYING CT-NDX FROM 1 BY 1
027900             UNTIL CT-NDX > CT-CART-COUNT
028000                OR REMOVE-AT-NDX > ZERO
028100     END-IF.
028200     IF REMOVE-AT-NDX = ZERO
028300         MOVE "N" TO RESULT-FLAG
028400         GO TO 500-EXIT
028500     END-IF.
028600     PERFORM 520-CLOSE-CART-GAP THRU 520-EXIT
028700         VARYING MOVE-NDX FROM REMOVE-AT-NDX BY 1
028800         UNTIL MOVE-NDX >= CT-CART-COUNT.
028900     SUBTRACT 1 FROM CT-CART-COUNT.
029000     MOVE "Y" TO RESULT-FLAG.
029100 500-EXIT.
029200     EXIT.
029300*
029400 510-FIND-REMOVE-NDX.
029500     IF CT-ITEM-ID(CT-NDX) = ITEM-ID
029600         MOVE CT-NDX TO REMOVE-AT-NDX
029700     END-IF.
029800 510-EXIT.
029900     EXIT.
030000*
030100 520-CLOSE-CART-GAP.
030200     MOVE CT-ENTRY(MOVE-NDX + 1) TO CT-ENTRY(MOVE-NDX).
030300 520-EXIT.
030400     EXIT.
030500*
030600 600-VALIDATE-CARD.
030700*    EXACTLY 16 CHARACTERS, ALL NUMERIC, IS A VALID CARD.  THE
030800*    FIELD ARRIVES RIGHT-PADDED WITH SPACES SO THE REAL LENGTH
030900*    IS THE NON-TRAILING-SPACE COUNT, NOT THE FIELD WIDTH.
031000     MOVE ZERO TO CARD-TRAILING-CT.
031100     INSPECT CARD-NUMBER TALLYING CARD-TRAILING-CT
031200         FOR TRAILING SPACES.
031300     IF (20 - CARD-TRAILING-CT) NOT = 16
031400         MOVE "N" TO RESULT-FLAG
031500         GO TO 600-EXIT
031600     END-IF.
031700     MOVE CARD-NUMBER(1:16) TO CARD-16.
031800     IF CARD-16 IS NUMERIC
031900         MOVE "Y" TO RESULT-FLAG
032000     ELSE
032100         MOVE "N" TO RESULT-FLAG
032200     END-IF.
032300 600-EXIT.
032400     EXIT.
032500*
032600 700-CREATE-TEMP.
032700     MOVE SPACES TO TEMP-LINE-OUT.
032800     STRING ITEM-ID  DELIMITED BY SIZE
032900            " "         DELIMITED BY SIZE
033000            QUANTITY DELIMITED BY SIZE
033100       INTO TEMP-LINE-OUT
033200     END-STRING.
033300     OPEN EXTEND TMPFILE.
033400     IF TMP-NOT-FOUND
033500         OPEN OUTPUT TMPFILE
033600     END-IF.
033700     MOVE TEMP-LINE-OUT TO TMP-LINE-RECORD.
033800     WRITE TMP-LINE-RECORD.
033900     CLOSE TMPFILE.
034000     MOVE "Y" TO RESULT-FLAG.
034100 700-EXIT.
034200     EXIT.
034300*
034400 800-LAST-ITEM.
034500     IF CT-LAST-ADDED-NDX = ZERO
034600         MOVE "N" TO RESULT-FLAG
034700         GO TO 800-EXIT
034800     END-IF.
034900     MOVE CT-ITEM-ID(CT-LAST-ADDED-NDX)    TO ITEM-ID.
035000     MOVE CT-ITEM-NAME(CT-LAST-ADDED-NDX)  TO ITEM-NAME.
035100     MOVE CT-UNIT-PRICE(CT-LAST-ADDED-NDX) TO UNIT-PRICE.
035200     MOVE CT-QUANTITY(CT-LAST-ADDED-NDX)   TO QUANTITY.
035300     MOVE "Y" TO RESULT-FLAG.
035400 800-EXIT.
035500     EXIT.
035600*
035700 810-CART-SIZE.
035800     MOVE CT-CART-COUNT TO NDX.
035900     MOVE "Y" TO RESULT-FLAG.
036000 810-EXIT.
036100     EXIT.
036200*
036300 820-GET-TOTAL.
036400     MOVE CT-CART-TOTAL TO CART-TOTAL.
036500     MOVE "Y" TO RESULT-FLAG.
036600 820-EXIT.
036700     EXIT.
036800*
036900 830-GET-LINE.
037000     IF NDX < 1 OR NDX > CT-CART-COUNT
037100         MOVE "N" TO RESULT-FLAG
037200         GO TO 830-EXIT
037300     END-IF.
037400     MOVE CT-ITEM-ID(NDX)    TO ITEM-ID.
037500     MOVE CT-ITEM-NAME(NDX)  TO ITEM-NAME.
037600     MOVE CT-UNIT-PRICE(NDX) TO UNIT-PRICE.
037700     MOVE CT-QUANTITY(NDX)   TO QUANTITY.
037800     MOVE "Y" TO RESULT-FLAG.
037900 830-EXIT.
038000     EXIT.
038100*
038200 900-CLEAR-CART.
038300     MOVE ZERO TO CT-CART-COUNT.
038400     MOVE ZERO TO CT-CART-TOTAL.
038500     MOVE ZERO TO CT-LAST-ADDED-NDX.
038600     MOVE "Y" TO RESULT-FLAG.
038700 900-EXIT.
038800     EXIT.
038900*
