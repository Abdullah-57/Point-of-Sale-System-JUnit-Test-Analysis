000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     CUSMGMT.
000400 AUTHOR.         P. ISHERWOOD.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   06/12/1996.
000700 DATE-COMPILED.  06/12/1996.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    CUSMGMT MAINTAINS THE CUSTOMER RENTAL-ACCOUNT FILE (USRFILE) *
001300*    ON BEHALF OF THE RENTAL (PORENT) AND RETURN (POHRET) FRONT   *
001400*    ENDS.  THE WHOLE FILE IS HELD AS A TABLE OF RAW TEXT LINES   *
001500*    WHILE A REQUEST IS BEING SERVICED AND REWRITTEN WHOLESALE    *
001600*    WHEN A RECORD CHANGES - THE SAME PATTERN ITMPOST USES FOR    *
001700*    THE ITEM MASTER.                                             *
001800*                                                                *
001900*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
002000*        CHECK-USER           PHONE FOUND ON FILE?             *
002100*        CREATE-USER          APPENDS A NEW BARE-PHONE ACCOUNT    *
002200*        LOAD-RETURNS         LOADS PHONE'S OUTSTANDING        *
002300*                             RENTALS INTO A WORKING TABLE,       *
002400*                             RETURNS THE COUNT IN CM-NDX         *
002500*        GET-RETURN-LINE      RETURNS ENTRY CM-NDX OF THAT TABLE  *
002600*        ADD-RENTAL           APPENDS ONE RENTAL (ITEM-ID) TO  *
002700*                             PHONE'S ACCOUNT, DUE TODAY       *
002800*        UPDATE-RENTAL-STATUS MARKS ITEM-ID RETURNED ON        *
002900*                             PHONE'S ACCOUNT                  *
003000*                                                                *
003100*    CHANGE LOG -                                                *
003200*      015  06/12/96  P.ISHERWOOD  ORIGINAL WRITE-UP - REPLACES   CL*01
003300*                     THE CARD-FILE CUSTOMER LEDGER                CL*01
003400*      021  01/19/99  T.OKONKWO    Y2K REVIEW - DAYS-OUT NOW      CL*02
003500*                     COMPUTED FROM A WINDOWED 4-DIGIT YEAR ON    CL*02
003600*                     BOTH TODAY'S DATE AND THE STORED DUE-DATE,  CL*02
003700*                     NOT A BARE 2-DIGIT SUBTRACTION               CL*02
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT USRFILE ASSIGN TO USRFILE
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS USRFILE-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  USRFILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  USR-LINE-RECORD                 PIC X(512).
005600*
005700 WORKING-STORAGE SECTION.
005800 01  FILE-STATUSES.
005900     05  USRFILE-STATUS           PIC X(02) VALUE SPACES.
006000         88  USR-SUCCESSFUL          VALUE "00".
006100         88  USR-NOT-FOUND           VALUE "35".
006200         88  USR-AT-END              VALUE "10".
006300     05  USRFILE-STATUS-2 REDEFINES USRFILE-STATUS
006400                                     PIC 9(02).
006500     05  FILLER                      PIC X(10).
006600*
006700 01  SWITCHES.
006800     05  FOUND-SW                 PIC X(01) VALUE "N".
006900         88  LINE-FOUND           VALUE "Y".
007000     05  FILLER                      PIC X(10).
007100*
007200 01  COUNTERS.
007300     05  USER-LINE-COUNT          PIC S9(05) COMP-3 VALUE 0.
007400     05  FOUND-NDX                PIC S9(05) COMP-3 VALUE 0.
007500     05  NDX                      PIC S9(05) COMP-3 VALUE 0.
007600     05  GROUP-COUNT              PIC S9(05) COMP-3 VALUE 0.
007700     05  FILLER                      PIC X(10).
007800*
007900 01  USER-LINE-TABLE.
008000     05  USER-LINE OCCURS 500 TIMES
008100                         PIC X(512).
008200     05  FILLER                      PIC X(10).
008300*
008400 01  GROUP-TABLE.
008500     05  GROUP-TOKEN OCCURS 50 TIMES
008600                         PIC X(20).
008700     05  FILLER                      PIC X(10).
008800*
008900 01  NEW-LINE-WORK                PIC X(512).
009000*
009100 01  GROUP-WORK.
009200     05  GRP-ITEM-ID              PIC 9(05).
009300     05  GRP-DUE-DATE             PIC X(08).
009400         05 GRP-DUE-MM REDEFINES GRP-DUE-DATE(1:2)
009500                                     PIC 99.
009600     05  GRP-RETURNED-FLAG        PIC X(05).
009700         88  GRP-RETURNED         VALUE "true ".
009800         88  GRP-OUTSTANDING      VALUE "false".
009900     05  FILLER                      PIC X(10).
010000*
010100 01  DATE-WORK.
010200     05  TODAY-YYMMDD             PIC 9(06).
010300     05  TODAY-DATE REDEFINES TODAY-YYMMDD.
010400         10  TODAY-YY             PIC 99.
010500         10  TODAY-MM             PIC 99.
010600         10  TODAY-DD             PIC 99.
010700     05  TODAY-DATE-ED            PIC X(08).
010800     05  DUE-MM                   PIC 99.
010900     05  DUE-DD                   PIC 99.
011000     05  DUE-YY                   PIC 99.
011100     05  TODAY-DAYCOUNT           PIC S9(07) COMP-3.
011200     05  DUE-DAYCOUNT             PIC S9(07) COMP-3.
011300     05  FILLER                      PIC X(10).
011400*
011500 COPY USRMAST.
011600*
011700 COPY RETITM.
011800*
011900 01  DEBUG-AREA.
012000     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
012100     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
012200                                     PIC S9(03) COMP-3.
012300     05  FILLER                      PIC X(10).
012400*
012500 LINKAGE SECTION.
012600 01  CUSMGMT-PARMS.
012700     05  REQUEST-CODE             PIC X(12).
012800     05  PHONE                    PIC 9(10).
012900     05  ITEM-ID                  PIC 9(05).
013000     05  DAYS-OUT                 PIC S9(04).
013100     05  CM-NDX                      PIC S9(05) COMP-3.
013200     05  RESULT-FLAG              PIC X(01).
013300         88  RESULT-YES           VALUE "Y".
013400         88  RESULT-NO            VALUE "N".
013500     05  FILLER                      PIC X(10).
013600*
013700******************************************************************
013800 PROCEDURE DIVISION USING CUSMGMT-PARMS.
013900******************************************************************
014000*
014100 000-MAIN-RTN.
014200     MOVE "N" TO RESULT-FLAG.
014300     EVALUATE REQUEST-CODE
014400         WHEN "CHECK-USER"
014500             PERFORM 100-CHECK-USER           THRU 100-EXIT
014600         WHEN "CREATE-USER"
014700             PERFORM 200-CREATE-USER          THRU 200-EXIT
014800         WHEN "LOAD-RETURNS"
014900             PERFORM 300-LOAD-RETURNS         THRU 300-EXIT
015000         WHEN "GET-RETURN-LINE"
015100             PERFORM 350-GET-RETURN-LINE      THRU 350-EXIT
015200         WHEN "ADD-RENTAL"
015300             PERFORM 400-ADD-RENTAL           THRU 400-EXIT
015400         WHEN "UPDATE-RENTAL-STATUS"
015500             PERFORM 500-UPDATE-RENTAL-STATUS THRU 500-EXIT
015600         WHEN OTHER
015700             MOVE "N" TO RESULT-FLAG
015800     END-EVALUATE.
015900     GOBACK.
016000*
016100 050-LOAD-USER-FILE.
016200     MOVE ZERO TO USER-LINE-COUNT.
016300     OPEN INPUT USRFILE.
016400     IF USR-NOT-FOUND
016500         GO TO 050-EXIT
016600     END-IF.
016700     PERFORM 060-READ-USER-LINE THRU 060-EXIT
016800         UNTIL USR-AT-END.
016900     CLOSE USRFILE.
017000 050-EXIT.
017100     EXIT.
017200*
017300 060-READ-USER-LINE.
017400     READ USRFILE
017500         AT END
017600             CONTINUE
017700         NOT AT END
017800             IF USER-LINE-COUNT < 500
017900                 ADD 1 TO USER-LINE-COUNT
018000                 MOVE USR-LINE-RECORD
018100                     TO USER-LINE(USER-LINE-COUNT)
018200             END-IF
018300     END-READ.
018400 060-EXIT.
018500     EXIT.
018600*
018700 070-FIND-PHONE-LINE.
018800*    LINE 1 IS THE "User Database" HEADER - NEVER A PHONE LINE -
018900*    SO THE SEARCH STARTS AT LINE 2.
019000     MOVE "N" TO FOUND-SW.
019100     MOVE ZERO TO FOUND-NDX.
019200     IF USER-LINE-COUNT > 1
019300         PERFORM 080-TEST-PHONE-LINE THRU 080-EXIT
019400             VARYING NDX FROM 2 BY 1
019500             UNTIL NDX > USER-LINE-COUNT
019600                OR LINE-FOUND
019700     END-IF.
019800 070-EXIT.
019900     EXIT.
020000*
020100 080-TEST-PHONE-LINE.
020200     MOVE USER-LINE(NDX)(1:10) TO UR-PHONE.
020300     IF UR-PHONE = PHONE
020400         MOVE "Y"     TO FOUND-SW
020500         MOVE NDX  TO FOUND-NDX
020600     END-IF.
020700 080-EXIT.
020800     EXIT.
020900*
021000 100-CHECK-USER.
021100     PERFORM 050-LOAD-USER-FILE THRU 050-EXIT.
021200     PERFORM 070-FIND-PHONE-LINE THRU 070-EXIT.
021300     IF LINE-FOUND
021400         MOVE "Y" TO RESULT-FLAG
021500     ELSE
021600         MOVE "N" TO RESULT-FLAG
021700     END-IF.
021800 100-EXIT.
021900     EXIT.
022000*
022100 200-CREATE-USER.
022200     PERFORM 050-LOAD-USER-FILE THRU 050-EXIT.
022300     IF USER-LINE-COUNT = ZERO
022400         MOVE 1 TO USER-LINE-COUNT
022500         MOVE SPACES TO USER-LINE(1)
022600         MOVE UR-HEADER-LIT TO USER-LINE(1)(1:13)
022700     END-IF.
022800     IF USER-LINE-COUNT >= 500
022900         MOVE "N" TO RESULT-FLAG
023000         GO TO 200-EXIT
023100     END-IF.
023200     ADD 1 TO USER-LINE-COUNT.
023300     MOVE SPACES TO USER-LINE(USER-LINE-COUNT).
023400     MOVE PHONE TO UR-PHONE.
023500     MOVE UR-PHONE TO USER-LINE(USER-LINE-COUNT)(1:10).
023600     PERFORM 800-REWRITE-USER-FILE THRU 800-EXIT.
023700     MOVE "Y" TO RESULT-FLAG.
023800 200-EXIT.
023900     EXIT.
024000*
024100 300-LOAD-RETURNS.
024200*    A RENTAL IS OUTSTANDING WHILE ITS FLAG READS
024300*    "false".  UNKNOWN PHONE OR MISSING FILE YIELDS AN EMPTY
024400*    LIST, NOT AN ERROR.
024500     MOVE ZERO TO RI-TABLE-COUNT.
024600     PERFORM 050-LOAD-USER-FILE THRU 050-EXIT.
024700     PERFORM 070-FIND-PHONE-LINE THRU 070-EXIT.
024800     IF LINE-FOUND
024900         PERFORM 310-PARSE-RENTAL-GROUPS THRU 310-EXIT
025000         PERFORM 320-EXTRACT-OUTSTANDING THRU 320-EXIT
025100             VARYING NDX FROM 1 BY 1
025200             UNTIL NDX > GROUP-COUNT
025300     END-IF.
025400     MOVE RI-TABLE-COUNT TO CM-NDX.
025500     MOVE "Y" TO RESULT-FLAG.
025600 300-EXIT.
025700     EXIT.
025800*
025900 310-PARSE-RENTAL-GROUPS.
026000*    SPLITS THE RENTAL LINE (PAST THE 10-DIGIT PHONE AND ONE
026100*    SEPARATING SPACE) INTO SPACE-DELIMITED GROUP TOKENS, EACH
026200*    "ITEM-ID,DUE-DATE,FLAG".
026300     MOVE ZERO TO GROUP-COUNT.
026400     MOVE USER-LINE(FOUND-NDX)(12:501) TO NEW-LINE-WORK.
026500     UNSTRING NEW-LINE-WORK DELIMITED BY SPACE
026600         INTO GROUP-TOKEN(1)  GROUP-TOKEN(2)
026700              GROUP-TOKEN(3)  GROUP-TOKEN(4)
026800              GROUP-TOKEN(5)  GROUP-TOKEN(6)
026900              GROUP-TOKEN(7)  GROUP-TOKEN(8)
027000              GROUP-TOKEN(9)  GROUP-TOKEN(10)
027100              GROUP-TOKEN(11) GROUP-TOKEN(12)
027200              GROUP-TOKEN(13) GROUP-TOKEN(14)
027300              GROUP-TOKEN(15) GROUP-TOKEN(16)
027400              GROUP-TOKEN(17) GROUP-TOKEN(18)
027500              GROUP-TOKEN(19) GROUP-TOKEN(20)
027600     END-UNSTRING.
027700     PERFORM 315-COUNT-GROUP-TOKEN THRU 315-EXIT
027800         VARYING NDX FROM 1 BY 1
027900         UNTIL NDX > 20.
028000 310-EXIT.
028100     EXIT.
028200*
028300 315-COUNT-GROUP-TOKEN.
028400     IF GROUP-TOKEN(NDX) NOT = SPACES
028500         MOVE NDX TO GROUP-COUNT
028600     END-IF.
028700 315-EXIT.
028800     EXIT.
028900*
029000 320-EXTRACT-OUTSTANDING.
029100     PERFORM 330-SPLIT-GROUP-TOKEN THRU 330-EXIT.
029200     IF GRP-OUTSTANDING AND RI-TABLE-COUNT < 50
029300         ACCEPT TODAY-YYMMDD FROM DATE.
029400         MOVE GRP-DUE-DATE(1:2) TO DUE-MM.
029500         MOVE GRP-DUE-DATE(4:2) TO DUE-DD.
029600         MOVE GRP-DUE-DATE(7:2) TO DUE-YY.
029700         COMPUTE DUE-DAYCOUNT = (DUE-YY * 360)
029800                 + (DUE-MM * 30) + DUE-DD.
029900         COMPUTE TODAY-DAYCOUNT = (TODAY-YY * 360)
030000                 + (TODAY-MM * 30) + TODAY-DD.
030100         ADD 1 TO RI-TABLE-COUNT
030200         MOVE GRP-ITEM-ID TO RI-T-ITEM-ID(RI-TABLE-COUNT)
030300         COMPUTE RI-T-DAYS-OUT(RI-TABLE-COUNT) =
030400                 TODAY-DAYCOUNT - DUE-DAYCOUNT
030500     END-IF.
030600 320-EXIT.
030700     EXIT.
030800*
030900 330-SPLIT-GROUP-TOKEN.
031000     UNSTRING GROUP-TOKEN(NDX) DELIMITED BY ","
031100         INTO GRP-ITEM-ID, GRP-DUE-DATE, GRP-RETURNED-FLAG
031200     END-UNSTRING.
031300 330-EXIT.
031400     EXIT.
031500*
031600 350-GET-RETURN-LINE.
031700     IF CM-NDX < 1 OR CM-NDX > RI-TABLE-COUNT
031800         MOVE "N" TO RESULT-FLAG
031900         GO TO 350-EXIT
032000     END-IF.
032100     MOVE RI-T-ITEM-ID(CM-NDX)  TO ITEM-ID.
032200     MOVE RI-T-DAYS-OUT(CM-NDX) TO DAYS-OUT.
032300     MOVE "Y" TO RESULT-FLAG.
032400 350-EXIT.
032500     EXIT.
032600*
032700 400-ADD-RENTAL.
032800*    APPENDS ONE "ITEM-ID,DUE-DATE,false" GROUP TO THE CUSTOMER'S
032900*    LINE.  THE RENTAL DUE-DATE IS STAMPED FROM THE SYSTEM DATE -
033000*    NO DUE-DATE ARITHMETIC IS PERFORMED (SEE PROGRAM REMARKS).
033100     PERFORM 050-LOAD-USER-FILE THRU 050-EXIT.
033200     PERFORM 070-FIND-PHONE-LINE THRU 070-EXIT.
033300     IF NOT LINE-FOUND
033400         MOVE "N" TO RESULT-FLAG
033500         GO TO 400-EXIT
033600     END-IF.
033700     ACCEPT TODAY-YYMMDD FROM DATE.
033800     MOVE SPACES TO TODAY-DATE-ED.
033900     STRING TODAY-MM "/" TODAY-DD "/" TODAY-YY
034000         DELIMITED BY SIZE INTO TODAY-DATE-ED
034100     END-STRING.
034200     MOVE USER-LINE(FOUND-NDX) TO NEW-LINE-WORK.
034600     STRING NEW-LINE-WORK DELIMITED BY SPACE
034700            " " DELIMITED BY SIZE
034800            ITEM-ID DELIMITED BY SIZE
034900            "," DELIMITED BY SIZE
035000            TODAY-DATE-ED DELIMITED BY SIZE
035100            ",false" DELIMITED BY SIZE
035200       INTO USER-LINE(FOUND-NDX)
035300     END-STRING.
035400     PERFORM 800-REWRITE-USER-FILE THRU 800-EXIT.
035500     MOVE "Y" TO RESULT-FLAG.
035600 400-EXIT.
035700     EXIT.
035800*
035900 500-UPDATE-RENTAL-STATUS.
036000*    ONCE MARKED RETURNED, THE RENTAL NO LONGER
036100*    APPEARS IN THE OUTSTANDING LIST.
036200     PERFORM 050-LOAD-USER-FILE THRU 050-EXIT.
036300     PERFORM 070-FIND-PHONE-LINE THRU 070-EXIT.
036400     IF NOT LINE-FOUND
036500         MOVE "N" TO RESULT-FLAG
036600         GO TO 500-EXIT
036700     END-IF.
036800     PERFORM 310-PARSE-RENTAL-GROUPS THRU 310-EXIT.
036900     PERFORM 520-MARK-RETURNED-TOKEN THRU 520-EXIT
037000         VARYING NDX FROM 1 BY 1
037100         UNTIL NDX > GROUP-COUNT.
037200     PERFORM 540-REBUILD-USER-LINE THRU 540-EXIT.
037300     PERFORM 800-REWRITE-USER-FILE THRU 800-EXIT.
037400     MOVE "Y" TO RESULT-FLAG.
037500 500-EXIT.
037600     EXIT.
037700*
037800 520-MARK-RETURNED-TOKEN.
037900     PERFORM 330-SPLIT-GROUP-TOKEN THRU 330-EXIT.
038000     IF GRP-ITEM-ID = ITEM-ID
038100         MOVE "true " TO GRP-RETURNED-FLAG
038200         STRING GRP-ITEM-ID    DELIMITED BY SIZE
038300                ","               DELIMITED BY SIZE
038400                GRP-DUE-DATE   DELIMITED BY SIZE
038500                ","               DELIMITED BY SIZE
038600                GRP-RETURNED-FLAG DELIMITED BY SIZE
038700           INTO GROUP-TOKEN(NDX)
038800         END-STRING
038900     END-IF.
039000 520-EXIT.
039100     EXIT.
039200*
039300 540-REBUILD-USER-LINE.
039400     MOVE USER-LINE(FOUND-NDX)(1:10) TO UR-PHONE.
039500     MOVE SPACES TO NEW-LINE-WORK.
039600     MOVE UR-PHONE TO NEW-LINE-WORK(1:10).
039700     PERFORM 550-APPEND-GROUP-TOKEN THRU 550-EXIT
039800         VARYING NDX FROM 1 BY 1
039900         UNTIL NDX > GROUP-COUNT.
040000     MOVE NEW-LINE-WORK TO USER-LINE(FOUND-NDX).
040100 540-EXIT.
040200     EXIT.
040300*
040400 550-APPEND-GROUP-TOKEN.
040500     MOVE GROUP-TOKEN(NDX) TO UR-RENTAL-GROUP-WORK.
040600     STRING NEW-LINE-WORK DELIMITED BY SPACE
040700            " "                  DELIMITED BY SIZE
040800            UR-RENTAL-GROUP-WORK DELIMITED BY SPACE
040900       INTO NEW-LINE-WORK
041000     END-STRING.
041300 550-EXIT.
041400     EXIT.
041500*
041600 800-REWRITE-USER-FILE.
041700     OPEN OUTPUT USRFILE.
041800     PERFORM 810-WRITE-USER-LINE THRU 810-EXIT
041900         VARYING NDX FROM 1 BY 1
042000         UNTIL NDX > USER-LINE-COUNT.
042100     CLOSE USRFILE.
042200 800-EXIT.
042300     EXIT.
042400*
042500 810-WRITE-USER-LINE.
042600     MOVE USER-LINE(NDX) TO USR-LINE-RECORD.
042700     WRITE USR-LINE-RECORD.
042800 810-EXIT.
042900     EXIT.
043000*
