000100******************************************************************
000200*                                                                *
000300*    I T M M A S T   -   I T E M   M A S T E R   L A Y O U T     *
000400*                                                                *
000500*    ONE ENTRY PER STOCKED ITEM.  USED BOTH AS THE ITEM MASTER   *
000600*    FILE RECORD (ITMFILE) AND AS THE SHAPE OF A SINGLE CART     *
000700*    LINE CARRIED IN CARTTBL.  ON-HAND-QTY CARRIES THE ON-HAND   *
000800*    COUNT WHEN THIS IS A MASTER ROW, AND THE REQUESTED CART     *
000900*    QUANTITY WHEN THIS IS A CART ROW (MAY BE NEGATIVE IN A      *
001000*    CART ROW).                                                  *
001100*                                                                *
001200*    FILE FORMAT IS ONE TEXT LINE PER ITEM, FIELDS SEPARATED BY  *
001300*    A SINGLE SPACE -                                            *
001400*        ITEM-ID  ITEM-NAME  UNIT-PRICE  ON-HAND-QTY             *
001500*    THE PROGRAM UNSTRINGS THE LINE INTO IM-ENTRY AND STRINGS    *
001600*    IM-ENTRY BACK OUT WHEN THE MASTER IS REWRITTEN.             *
001700*                                                                *
001800*    MAINT HISTORY -                                             *
001900*      002  10/14/91  R.HUFNAGEL   ORIGINAL LAYOUT FOR STOCKROOM CL*01
002000*                      CONVERSION PROJECT                        CL*01
002100*      011  03/02/99  T.OKONKWO    WIDENED ITEM-NAME FROM X(14)  CL*02
002200*                      TO X(20) PER MERCHANDISING REQUEST 4471   CL*02
002300*      017  08/19/03  L.FENWICK    ADDED IM-LINE-WORK REDEFINES  CL*03
002400*                      TO SUPPORT ZERO-SUPPRESSED PRICE EDIT ON  CL*03
002500*                      THE SALE INVOICE                          CL*03
002600******************************************************************
002700*
002800 01  ITEM-MASTER-ENTRY.
002900     05  IM-ITEM-ID                  PIC 9(05).
003000     05  IM-ITEM-NAME                PIC X(20).
003100     05  IM-UNIT-PRICE               PIC 9(05)V99.
003200     05  IM-ON-HAND-QTY              PIC S9(05).
003300     05  FILLER                      PIC X(10).
003400*
003500 01  ITEM-MASTER-ENTRY-EDIT REDEFINES ITEM-MASTER-ENTRY.
003600     05  IME-ITEM-ID-ED              PIC 9(05).
003700     05  IME-ITEM-NAME-ED            PIC X(20).
003800     05  IME-UNIT-PRICE-ED           PIC ZZ,ZZ9.99.
003900     05  IME-ON-HAND-QTY-ED          PIC ----9.
004000     05  FILLER                      PIC X(10).
004100*
004200 01  ITEM-MASTER-TABLE.
004300     05  IM-TABLE-COUNT              PIC S9(05) COMP-3 VALUE 0.
004400     05  IM-ENTRY OCCURS 0 TO 500 TIMES
004500                 DEPENDING ON IM-TABLE-COUNT
004600                 INDEXED BY IM-NDX.
004700         10  IM-T-ITEM-ID            PIC 9(05).
004800         10  IM-T-ITEM-NAME          PIC X(20).
004900         10  IM-T-UNIT-PRICE         PIC 9(05)V99.
005000         10  IM-T-ON-HAND-QTY        PIC S9(05).
005100*
005200 01  IM-LINE-WORK.
005300     05  IM-LINE-IN                  PIC X(80).
005400     05  IM-LINE-OUT                 PIC X(80).
005500     05  IM-WORK-PRICE-ED            PIC ZZZZ9.99.
005600     05  FILLER                      PIC X(04).
005700*
