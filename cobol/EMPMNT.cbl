000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     EMPMNT.
000400 AUTHOR.         R. HUFNAGEL.
000500 INSTALLATION.   MIDSTATE RETAIL SYSTEMS - STOCKROOM APPLICATIONS.
000600 DATE-WRITTEN.   11/18/1991.
000700 DATE-COMPILED.  11/18/1991.
000800 SECURITY.       COMPANY CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.                                                        *
001200*    EMPMNT MAINTAINS THE EMPLOYEE ROSTER FILE (EMPFILE) - THE    *
001300*    ONLY PROGRAM THAT OPENS IT FOR OUTPUT.  SAME WHOLE-TABLE     *
001400*    LOAD/REWRITE SHAPE AS ITMPOST USES FOR THE ITEM MASTER.      *
001500*    A SUPPLIED NAME IS EXPECTED AS EXACTLY "FIRST LAST" (ONE     *
001600*    EMBEDDED SPACE) SO THE LINE PARSES BACK INTO FIVE TOKENS -   *
001700*    SEE EMPMAST.                                                 *
001800*                                                                *
001900*    CALLING CONVENTION - ONE REQUEST-CODE PER CALL -         *
002000*        READ-FILE  LOADS THE EMPLOYEE TABLE                     *
002100*        ADD        APPENDS A NEW EMPLOYEE, GENERATING THE NEXT   *
002200*                   "EMPnnnnnn" USERNAME                          *
002300*        DELETE     REMOVES AN EMPLOYEE BY USERNAME                *
002400*        UPDATE     CHANGES PASSWORD/POSITION/NAME BY USERNAME     *
002500*                                                                *
002600*    CHANGE LOG -                                                *
002700*      006  11/18/91  R.HUFNAGEL   ORIGINAL WRITE-UP              CL*01
002800*      011  06/30/96  P.ISHERWOOD  POSITION FIELD WIDENED - SEE   CL*02
002900*                     EMPMAST CL*02 FOR THE LAYOUT CHANGE          CL*02
003000*      018  02/24/99  T.OKONKWO    Y2K REVIEW - NO DATE FIELDS    CL*03
003100*                     ON THIS RECORD, NO CHANGE REQUIRED          CL*03
003150*      026  06/02/06  L.FENWICK    REQ 6190 - REWRITE NO LONGER   CL*04
003160*                     STRINGS THE FULL PADDED NAME FIELD AS ONE   CL*04
003170*                     TOKEN.  SPLITS IT BACK TO FIRST/LAST BEFORE  CL*04
003180*                     RESTRINGING SO THE PASSWORD TOKEN NO        CL*04
003190*                     LONGER SHIFTS OUT OF PLACE ON RELOAD        CL*04
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT EMPFILE ASSIGN TO EMPFILE
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS EMPFILE-STATUS.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  EMPFILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  EMP-LINE-RECORD                 PIC X(80).
005000*
005100 WORKING-STORAGE SECTION.
005200 01  FILE-STATUSES.
005300     05  EMPFILE-STATUS           PIC X(02) VALUE SPACES.
005400         88  EMP-SUCCESSFUL          VALUE "00".
005500         88  EMP-NOT-FOUND           VALUE "35".
005600         88  EMP-AT-END              VALUE "10".
005700     05  EMPFILE-STATUS-2 REDEFINES EMPFILE-STATUS
005800                                     PIC 9(02).
005900     05  FILLER                      PIC X(10).
006000*
006100 01  SWITCHES.
006200     05  FOUND-SW                 PIC X(01) VALUE "N".
006300         88  EMPLOYEE-FOUND       VALUE "Y".
006400     05  FILLER                      PIC X(10).
006500*
006600 01  COUNTERS.
006700     05  NDX                      PIC S9(05) COMP-3 VALUE 0.
006800     05  FOUND-NDX                PIC S9(05) COMP-3 VALUE 0.
006900     05  MAX-USERNUM              PIC 9(06) VALUE 0.
007000     05  FILLER                      PIC X(10).
007100*
007200 COPY EMPMAST.
007300*
007400 01  NAME-PARSE-WORK.
007500     05  FIRST-NAME               PIC X(15).
007600     05  LAST-NAME                PIC X(15).
007700     05  FILLER                      PIC X(10).
007800*
007900 01  USERNUM-WORK.
008000     05  USERNUM-TEXT             PIC X(06).
008100     05  USERNUM-NUM REDEFINES USERNUM-TEXT
008200                                     PIC 9(06).
008300     05  FILLER                      PIC X(10).
008400*
008500 01  DEBUG-AREA.
008600     05  DEBUG-CODE               PIC X(03) VALUE SPACES.
008700     05  DEBUG-CODE-N REDEFINES DEBUG-CODE
008800                                     PIC S9(03) COMP-3.
008900     05  FILLER                      PIC X(10).
009000*
009100 LINKAGE SECTION.
009200 01  EMPMNT-PARMS.
009300     05  REQUEST-CODE             PIC X(12).
009400     05  USERNAME                 PIC X(10).
009500     05  PASSWORD                 PIC X(20).
009600     05  POSITION                 PIC X(10).
009700     05  NAME                     PIC X(30).
009800     05  IS-CASHIER               PIC X(01).
009900         88  CASHIER-YES          VALUE "Y".
010000     05  RESULT-CODE              PIC S9(02).
010100     05  RESULT-FLAG              PIC X(01).
010200         88  RESULT-YES           VALUE "Y".
010300         88  RESULT-NO            VALUE "N".
010400     05  FILLER                      PIC X(10).
010500*
010600******************************************************************
010700 PROCEDURE DIVISION USING EMPMNT-PARMS.
010800******************************************************************
010900*
011000 000-MAIN-RTN.
011100     MOVE "N" TO RESULT-FLAG.
011200     MOVE ZERO TO RESULT-CODE.
011300     EVALUATE REQUEST-CODE
011400         WHEN "READ-FILE"
011500             PERFORM 100-READ-EMPLOYEE-FILE THRU 100-EXIT
011600         WHEN "ADD"
011700             PERFORM 200-ADD-EMPLOYEE       THRU 200-EXIT
011800         WHEN "DELETE"
011900             PERFORM 300-DELETE-EMPLOYEE    THRU 300-EXIT
012000         WHEN "UPDATE"
012100             PERFORM 400-UPDATE-EMPLOYEE    THRU 400-EXIT
012200         WHEN OTHER
012300             MOVE "N" TO RESULT-FLAG
012400     END-EVALUATE.
012500     GOBACK.
012600*
012700 100-READ-EMPLOYEE-FILE.
012800*    A MISSING, UNREADABLE OR MALFORMED FILE LEAVES THE TABLE
012900*    EMPTY - NOT AN ERROR.
013000     MOVE ZERO TO EM-TABLE-COUNT.
013100     OPEN INPUT EMPFILE.
013200     IF EMP-NOT-FOUND
013300         MOVE "Y" TO RESULT-FLAG
013400         GO TO 100-EXIT
013500     END-IF.
013600     PERFORM 110-READ-EMPLOYEE-LINE THRU 110-EXIT
013700         UNTIL EMP-AT-END.
013800     CLOSE EMPFILE.
013900     MOVE "Y" TO RESULT-FLAG.
014000 100-EXIT.
014100     EXIT.
014200*
014300 110-READ-EMPLOYEE-LINE.
014400     READ EMPFILE
014500         AT END
014600             CONTINUE
014700         NOT AT END
014800             IF EM-TABLE-COUNT < 300
014900                 ADD 1 TO EM-TABLE-COUNT
015000                 MOVE EMP-LINE-RECORD TO EM-LINE-IN
015100                 UNSTRING EM-LINE-IN DELIMITED BY SPACE
015200                     INTO EM-T-USERNAME(EM-TABLE-COUNT)
015300                          EM-T-POSITION(EM-TABLE-COUNT)
015400                          FIRST-NAME
015450                          LAST-NAME
015500                          EM-T-PASSWORD(EM-TABLE-COUNT)
015600                 END-UNSTRING
015700                 MOVE SPACES TO EM-T-EMP-NAME(EM-TABLE-COUNT)
015800                 STRING FIRST-NAME DELIMITED BY SPACE
015900                        " "           DELIMITED BY SIZE
016000                        LAST-NAME  DELIMITED BY SPACE
016100                   INTO EM-T-EMP-NAME(EM-TABLE-COUNT)
016200                 END-STRING
016300             END-IF
016400     END-READ.
016500 110-EXIT.
016600     EXIT.
016700*
016800 200-ADD-EMPLOYEE.
016900*    A NEW EMPLOYEE'S POSITION COMES STRAIGHT FROM THE
017000*    IS-CASHIER FLAG (SEE CASHIER-YES), AND THE USERNAME IS
017050*    MACHINE-GENERATED.
017100     IF EM-TABLE-COUNT >= 300
017200         MOVE "N" TO RESULT-FLAG
017300         GO TO 200-EXIT
017400     END-IF.
017500     MOVE ZERO TO MAX-USERNUM.
017600     PERFORM 210-SCAN-MAX-USERNUM THRU 210-EXIT
017700         VARYING NDX FROM 1 BY 1
017800         UNTIL NDX > EM-TABLE-COUNT.
017900     ADD 1 TO MAX-USERNUM.
018000     MOVE MAX-USERNUM TO USERNUM-NUM.
018100     ADD 1 TO EM-TABLE-COUNT.
018200     STRING "EMP" DELIMITED BY SIZE
018300            USERNUM-TEXT DELIMITED BY SIZE
018400       INTO EM-T-USERNAME(EM-TABLE-COUNT)
018500     END-STRING.
018600     IF CASHIER-YES
018700         MOVE "Cashier" TO EM-T-POSITION(EM-TABLE-COUNT)
018800     ELSE
018900         MOVE "Admin"   TO EM-T-POSITION(EM-TABLE-COUNT)
019000     END-IF.
019100     MOVE NAME     TO EM-T-EMP-NAME(EM-TABLE-COUNT).
019200     MOVE PASSWORD TO EM-T-PASSWORD(EM-TABLE-COUNT).
019300     PERFORM 800-REWRITE-EMPLOYEE-FILE THRU 800-EXIT.
019400     MOVE "Y" TO RESULT-FLAG.
019500 200-EXIT.
019600     EXIT.
019700*
019800 210-SCAN-MAX-USERNUM.
019900     IF EM-T-USERNAME(NDX)(1:3) = "EMP"
020000         MOVE EM-T-USERNAME(NDX)(4:6) TO USERNUM-TEXT
020100         IF USERNUM-NUM > MAX-USERNUM
020200             MOVE USERNUM-NUM TO MAX-USERNUM
020300         END-IF
020400     END-IF.
020500 210-EXIT.
020600     EXIT.
020700*
021900 300-DELETE-EMPLOYEE.
022000*    REMOVES THE MATCHING USERNAME FROM THE TABLE AND REWRITES
022100*    THE FILE.  NOT FOUND, OR AN EMPTY TABLE, RETURNS FALSE.
022200     MOVE "N" TO FOUND-SW.
022300     IF EM-TABLE-COUNT > ZERO
022400         PERFORM 310-FIND-USERNAME THRU 310-EXIT
022500             VARYING NDX FROM 1 BY 1
022600             UNTIL NDX > EM-TABLE-COUNT
022700                OR EMPLOYEE-FOUND
022800     END-IF.
022900     IF NOT EMPLOYEE-FOUND
023000         MOVE "N" TO RESULT-FLAG
023100         GO TO 300-EXIT
023200     END-IF.
023300     PERFORM 320-CLOSE-TABLE-GAP THRU 320-EXIT
023400         VARYING NDX FROM FOUND-NDX BY 1
023500         UNTIL NDX >= EM-TABLE-COUNT.
023600     SUBTRACT 1 FROM EM-TABLE-COUNT.
023700     PERFORM 800-REWRITE-EMPLOYEE-FILE THRU 800-EXIT.
023800     MOVE "Y" TO RESULT-FLAG.
023900 300-EXIT.
024000     EXIT.
024100*
024200 310-FIND-USERNAME.
024300     IF EM-T-USERNAME(NDX) = USERNAME
024400         MOVE "Y"    TO FOUND-SW
024500         MOVE NDX TO FOUND-NDX
024600     END-IF.
024700 310-EXIT.
024800     EXIT.
024900*
025000 320-CLOSE-TABLE-GAP.
025100     MOVE EM-T-USERNAME(NDX + 1) TO EM-T-USERNAME(NDX).
025200     MOVE EM-T-POSITION(NDX + 1) TO EM-T-POSITION(NDX).
025300     MOVE EM-T-EMP-NAME(NDX + 1) TO EM-T-EMP-NAME(NDX).
025400     MOVE EM-T-PASSWORD(NDX + 1) TO EM-T-PASSWORD(NDX).
025500 320-EXIT.
025600     EXIT.
025700*
025800 400-UPDATE-EMPLOYEE.
025900*    NOT FOUND RETURNS -1.  A NON-BLANK POSITION OTHER
026000*    THAN Admin/Cashier RETURNS -2 AND CHANGES NOTHING.
026100*    OTHERWISE, PASSWORD/POSITION CHANGE ONLY WHEN NON-BLANK,
026200*    NAME ALWAYS CHANGES, AND THE RESULT IS 0.
026300     MOVE "N" TO FOUND-SW.
026400     IF EM-TABLE-COUNT > ZERO
026500         PERFORM 310-FIND-USERNAME THRU 310-EXIT
026600             VARYING NDX FROM 1 BY 1
026700             UNTIL NDX > EM-TABLE-COUNT
026800                OR EMPLOYEE-FOUND
026900     END-IF.
027000     IF NOT EMPLOYEE-FOUND
027100         MOVE -1 TO RESULT-CODE
027200         MOVE "N" TO RESULT-FLAG
027300         GO TO 400-EXIT
027400     END-IF.
027500     IF POSITION NOT = SPACES
027600        AND POSITION NOT = "Cashier"
027700        AND POSITION NOT = "Admin"
027800         MOVE -2 TO RESULT-CODE
027900         MOVE "N" TO RESULT-FLAG
028000         GO TO 400-EXIT
028100     END-IF.
028200     IF PASSWORD NOT = SPACES
028300         MOVE PASSWORD TO EM-T-PASSWORD(FOUND-NDX)
028400     END-IF.
028500     IF POSITION NOT = SPACES
028600         MOVE POSITION TO EM-T-POSITION(FOUND-NDX)
028700     END-IF.
028800     MOVE NAME TO EM-T-EMP-NAME(FOUND-NDX).
028900     PERFORM 800-REWRITE-EMPLOYEE-FILE THRU 800-EXIT.
029000     MOVE ZERO TO RESULT-CODE.
029100     MOVE "Y" TO RESULT-FLAG.
029200 400-EXIT.
029300     EXIT.
029400*
029500 800-REWRITE-EMPLOYEE-FILE.
029600     OPEN OUTPUT EMPFILE.
029700     PERFORM 810-WRITE-EMPLOYEE-LINE THRU 810-EXIT
029800         VARYING NDX FROM 1 BY 1
029900         UNTIL NDX > EM-TABLE-COUNT.
030000     CLOSE EMPFILE.
030100 800-EXIT.
030200     EXIT.
030300*
030400 810-WRITE-EMPLOYEE-LINE.
030500     MOVE SPACES TO EM-LINE-OUT.
030550     MOVE SPACES TO NAME-PARSE-WORK.
030570     UNSTRING EM-T-EMP-NAME(NDX) DELIMITED BY SPACE
030580         INTO FIRST-NAME
030590              LAST-NAME
030595     END-UNSTRING.
030600     STRING EM-T-USERNAME(NDX)  DELIMITED BY SPACE
030700            " "                    DELIMITED BY SIZE
030800            EM-T-POSITION(NDX)  DELIMITED BY SPACE
030900            " "                    DELIMITED BY SIZE
031000            FIRST-NAME          DELIMITED BY SPACE
031020            " "                    DELIMITED BY SIZE
031040            LAST-NAME           DELIMITED BY SPACE
031100            " "                    DELIMITED BY SIZE
031200            EM-T-PASSWORD(NDX)  DELIMITED BY SPACE
031300       INTO EM-LINE-OUT
031400     END-STRING.
031500     MOVE EM-LINE-OUT TO EMP-LINE-RECORD.
031600     WRITE EMP-LINE-RECORD.
031700 810-EXIT.
031800     EXIT.
031900*
